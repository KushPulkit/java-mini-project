000100*================================================================         
000200*APPLICATION : SCHOOL RESULTS PROCESSING                                  
000300*COPYBOOK    : MAINTREQ                                                   
000400*DESCRIPTION : ONE MAINTENANCE REQUEST PASSED TO MAINT-REC AND            
000500*            : THE TWO-DIGIT STATUS IT HANDS BACK.  SHARED BY             
000600*            : MAINT-REC'S LINKAGE SECTION AND RESULT-RUN'S               
000700*            : WORKING-STORAGE SO THE CALLER AND THE CALLED               
000800*            : PROGRAM AGREE BYTE FOR BYTE ON THE LAYOUT.                 
000900*================================================================         
001000*CHANGE LOG                                                               
001100*DATE       PGMR  TICKET    DESCRIPTION                                   
001200*---------- ----  --------  ----------------------------------            
001300*1989-09-02 ZY    SR-1013   ORIGINAL REQUEST LAYOUT, HAND-KEYED           
001400*                           INTO MAINT-REC ONLY                           
001500*1989-11-30 ZY    SR-1019   ADDED GRAD-FLAG, GRAD-STAT AND                
001600*                           TRANSCRIPT FOR THE UG FUNCTION                
001700*1990-09-25 ERD   SR-1042   PULLED OUT TO ITS OWN COPYBOOK SO             
001800*                           RESULT-RUN CAN BUILD A REQUEST IN             
001900*                           WORKING-STORAGE WITHOUT RETYPING IT           
002000*1999-01-08 ERD   Y2K-0001  REVIEWED FOR CENTURY ROLLOVER - NO            
002100*                           DATE FIELDS IN THIS COPYBOOK, NO CHANGE       
002200*                           REQUIRED                                      
002300*2008-07-14 CXL   SR-1098   Y2K-STYLE WIDTH REVIEW, NO CHANGE             
002400*                           NEEDED - NO DATE FIELDS IN THIS WA            
002500*================================================================         
002600 01  LS-MAINT-REQUEST.                                                    
002700     05  LS-MAINT-FUNCTION   PIC X(02).                                   
002800         88  LS-FN-ADD-SUBJECT      VALUE "AS".                           
002900         88  LS-FN-REMOVE-SUBJECT   VALUE "RS".                           
003000         88  LS-FN-ADD-STUDENT      VALUE "AU".                           
003100         88  LS-FN-UPDATE-NAME      VALUE "UN".                           
003200         88  LS-FN-DELETE-STUDENT   VALUE "DS".                           
003300         88  LS-FN-UPDATE-MARK      VALUE "UM".                           
003400         88  LS-FN-UPDATE-GRAD      VALUE "UG".                           
003500     05  LS-REQ-SUBJ-NAME    PIC X(15).                                   
003600     05  LS-REQ-SUBJ-MAX     PIC 9(03).                                   
003700     05  LS-REQ-STUD-ID      PIC 9(06).                                   
003800     05  LS-REQ-STUD-NAME    PIC X(20).                                   
003900     05  LS-REQ-STUD-AGE     PIC 9(03).                                   
004000     05  LS-REQ-MARK-VALUE   PIC S9(03).                                  
004100     05  LS-REQ-GRAD-FLAG    PIC X(01).                                   
004200     05  LS-REQ-GRAD-STAT    PIC X(01).                                   
004300     05  LS-REQ-TRANSCRIPT   PIC X(40).                                   
004400     05  FILLER              PIC X(08).                                   
004500*"00"=OK "01"=TABLE FULL "02"=DUPLICATE "03"=BAD VALUE                    
004600*"04"=NOT FOUND                                                           
004700 01  LS-MAINT-STATUS         PIC X(02).                                   
004800     88  LS-MAINT-OK                 VALUE "00".                          
004900     88  LS-MAINT-TABLE-FULL         VALUE "01".                          
005000     88  LS-MAINT-DUPLICATE          VALUE "02".                          
005100     88  LS-MAINT-BAD-VALUE          VALUE "03".                          
005200     88  LS-MAINT-NOT-FOUND          VALUE "04".                          
