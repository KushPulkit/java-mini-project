000100*================================================================         
000200*APPLICATION : SCHOOL RESULTS PROCESSING                                  
000300*COPYBOOK    : STUDROW                                                    
000400*DESCRIPTION : ONE STUDENT-REGISTER ROW.  NESTED INSIDE STUDTBL'S         
000500*            : STUDENT-ENTRY TABLE AND COPIED AGAIN, FLAT, INTO           
000600*            : CALC-GRAD'S AND MAINT-REC'S LINKAGE SECTIONS SO A          
000700*            : ROW PASSED BY REFERENCE LINES UP BYTE FOR BYTE.            
000800*================================================================         
000900*CHANGE LOG                                                               
001000*DATE       PGMR  TICKET    DESCRIPTION                                   
001100*---------- ----  --------  ------------------------------------          
001200*1990-09-18 ERD   SR-1041   SPLIT OUT OF STUDTBL SO CALC-GRAD AND         
001300*                           MAINT-REC CAN COPY THE SAME ROW               
001400*================================================================         
001500     10  STU-ID              PIC 9(06).                                   
001600     10  STU-ID-R REDEFINES STU-ID                                        
001700                             PIC 9(06).                                   
001800     10  STU-NAME            PIC X(20).                                   
001900     10  STU-AGE             PIC 9(03).                                   
002000     10  STU-AGE-ED          PIC ZZ9.                                     
002100     10  STU-MARK OCCURS 5 TIMES                                          
002200                             PIC S9(03).                                  
002300     10  STU-MARK-R REDEFINES STU-MARK                                    
002400                             OCCURS 5 TIMES                               
002500                             PIC S9(03).                                  
002600     10  STU-GRADE           PIC X(02).                                   
002700     10  STU-PASSED          PIC X(01).                                   
002800         88  STU-PASSED-YES          VALUE "Y".                           
002900         88  STU-PASSED-NO           VALUE "N".                           
003000     10  STU-GRAD-FLAG       PIC X(01).                                   
003100         88  STU-IS-GRADUATING       VALUE "Y".                           
003200         88  STU-NOT-GRADUATING      VALUE "N" " ".                       
003300     10  STU-TRANSCRIPT      PIC X(40).                                   
003400     10  STU-GRAD-STAT       PIC X(01).                                   
003500         88  STU-GRADUATED           VALUE "Y".                           
003600         88  STU-GRAD-PENDING        VALUE "N".                           
003700     10  FILLER              PIC X(06).                                   
