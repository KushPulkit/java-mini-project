000100*==============================================================           
000200*APPLICATION : SCHOOL RESULTS PROCESSING                                  
000300*PROGRAM     : RESULT-RUN                                                 
000400*DESCRIPTION : MAIN LINE OF THE RESULTS RUN.  LOADS THE SUBJECT           
000500*            : AND STUDENT TABLES, RUNS A SELF-TEST OF EACH               
000600*            : MAINTENANCE FUNCTION THROUGH MAINT-REC, PRINTS             
000700*            : THE PER-STUDENT RESULT DETAIL, THE BRIEF LISTING           
000800*            : AND THE SUBJECT-WISE ANALYSIS, THEN REWRITES THE           
000900*            : SUBJECTS AND STUDENTS FILES FROM THE TABLES.               
001000*==============================================================           
001100*CHANGE LOG                                                               
001200*DATE       PGMR  TICKET    DESCRIPTION                                   
001300*---------- ----  --------  ----------------------------------            
001400*1986-12-06 WY    CST-0070  ORIGINAL CAL-AVERAGE, READ STUDENT            
001500*                           AND PROGRAM FILES, WROTE ONE REPORT           
001600*1989-08-24 WY    SR-1007   REWRITTEN AS RESULT-RUN FOR SCHOOL            
001700*                           RESULTS; PROGRAM-CODE TABLE DROPPED,          
001800*                           CALLS LOAD-SUBJ/LOAD-STUD INSTEAD             
001900*1989-09-03 ZY    SR-1013   ADDED THE MAINT-REC SELF-TEST STEP            
002000*1989-09-20 ZY    SR-1015   ADDED BRIEF LISTING AND SUBJECT-WISE          
002100*                           ANALYSIS REPORTS AFTER THE DETAIL             
002200*1989-09-21 ZY    SR-1016   ADDED BEST/TOUGHEST SUBJECT LINES             
002300*                           AFTER THE ANALYSIS TABLE                      
002400*1990-09-19 ERD   SR-1041   SAVE STEP NOW WRITES SUBJROW/STUDROW          
002500*                           SHAPED LINES INSTEAD OF FIXED COLUMNS         
002600*1999-01-08 ERD   Y2K-0001  REVIEWED ALL DATE FIELDS FOR CENTURY          
002700*                           ROLLOVER - CCYY-MM-DD ALREADY IN USE,         
002800*                           NO CHANGE REQUIRED                            
002900*2008-07-14 CXL   SR-1098   Y2K-STYLE WIDTH REVIEW, NO CHANGE             
003000*                           NEEDED - NO DATE FIELDS IN THIS RUN           
003100*2009-03-02 CXL   SR-1104   DETAIL REPORT WAS MISSING THE TOTAL           
003200*                           MARKS LINE AND NEVER PRINTED THE              
003300*                           GRADUATING-STUDENT SUMMARY/TRANSCRIPT -       
003400*                           BOTH ADDED, SEE 530/540/550                   
003500*2009-05-18 CXL   SR-1110   RESTRUCTURED 100-RESULT-RUN-MAIN AND          
003600*                           300-RUN-MAINTENANCE-DEMO TO USE PERFORM       
003700*                           ... THRU RANGES FOR THE TOP-LEVEL STEPS,      
003800*                           PER THE SHOP'S STANDARDS REVIEW - SEE         
003900*                           350 FOR THE MATCHING GO TO EARLY EXIT         
004000*2009-05-19 CXL   SR-1115   COMMENT DENSITY REVIEW - ADDED PARAGRAPH      
004100*                           BANNERS AND PER-STATEMENT NOTES SO THIS       
004200*                           PROGRAM MATCHES THE SHOP'S DOCUMENTED         
004300*                           COMMENTING STANDARD; NO LOGIC CHANGED         
004400*==============================================================           
004500 IDENTIFICATION DIVISION.                                                 
004600 PROGRAM-ID. RESULT-RUN.                                                  
004700 AUTHOR. WEI YU.                                                          
004800 INSTALLATION. SCHOOL RESULTS PROCESSING - REGISTRAR BATCH.               
004900 DATE-WRITTEN. 06-DEC-1986.                                               
005000 DATE-COMPILED.                                                           
005100 SECURITY. UNCLASSIFIED.                                                  
005200                                                                          
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM.                                                  
005700                                                                          
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000     SELECT SUBJECT-FILE-OUT                                              
006100         ASSIGN TO SUBJFILE                                               
006200         ORGANIZATION IS LINE SEQUENTIAL                                  
006300         FILE STATUS IS WS-SUBJ-OUT-STATUS.                               
006400     SELECT STUDENT-FILE-OUT                                              
006500         ASSIGN TO STUDFILE                                               
006600         ORGANIZATION IS LINE SEQUENTIAL                                  
006700         FILE STATUS IS WS-STUD-OUT-STATUS.                               
006800     SELECT REPORT-FILE                                                   
006900         ASSIGN TO RESULTRPT                                              
007000         ORGANIZATION IS LINE SEQUENTIAL                                  
007100         FILE STATUS IS WS-RPT-STATUS.                                    
007200                                                                          
007300 DATA DIVISION.                                                           
007400 FILE SECTION.                                                            
007500 FD  SUBJECT-FILE-OUT                                                     
007600     RECORD CONTAINS 1 TO 80 CHARACTERS.                                  
007700 01  SUBJECT-FILE-OUT-REC      PIC X(80).                                 
007800                                                                          
007900 FD  STUDENT-FILE-OUT                                                     
008000     RECORD CONTAINS 1 TO 120 CHARACTERS.                                 
008100 01  STUDENT-FILE-OUT-REC      PIC X(120).                                
008200                                                                          
008300 FD  REPORT-FILE                                                          
008400     RECORD CONTAINS 1 TO 132 CHARACTERS.                                 
008500 01  REPORT-LINE-OUT           PIC X(132).                                
008600                                                                          
008700 WORKING-STORAGE SECTION.                                                 
008800*THE SUBJECT AND STUDENT REGISTERS FOR THE WHOLE RUN                      
008900     COPY "SUBJTBL.cpy"                                                   
009000         REPLACING ==SUBJECT-TABLE-WA== BY ==WS-SUBJECT-TABLE==.          
009100     COPY "STUDTBL.cpy"                                                   
009200         REPLACING ==STUDENT-TABLE-WA== BY ==WS-STUDENT-TABLE==.          
009300*ONE MAINTENANCE REQUEST AND ITS STATUS FOR THE SELF-TEST STEP            
009400     COPY "MAINTREQ.cpy".                                                 
009500*FILE STATUS FIELDS                                                       
009600 77  WS-SUBJ-OUT-STATUS       PIC X(02) VALUE SPACES.                     
009700 77  WS-STUD-OUT-STATUS       PIC X(02) VALUE SPACES.                     
009800 77  WS-RPT-STATUS            PIC X(02) VALUE SPACES.                     
009900*LOOP CONTROL AND SCRATCH INDICES                                         
010000 77  WS-SUBJ-IDX              PIC 9(01) COMP.                             
010100 77  WS-STUD-IDX              PIC 9(03) COMP.                             
010200 77  WS-MARK-IDX              PIC 9(02) COMP.                             
010300 77  WS-SAVE-PTR              PIC 9(03) COMP.                             
010400*SCRATCH OUTPUTS FOR CALC-GRAD - USED ONLY FOR THE DEMO STUDENT           
010500 77  WS-TOT-OBTAINED-DUMMY    PIC S9(05)V99 COMP-3.                       
010600 77  WS-TOT-MAX-DUMMY         PIC S9(05)    COMP-3.                       
010700 77  WS-PCT-DUMMY             PIC S9(03)V99 COMP-3.                       
010800 77  WS-AVG-DUMMY             PIC S9(03)V9(04) COMP-3.                    
010900*GENERIC PRINT LINE AND PAGE/COLUMN HEADINGS                              
011000 01  WS-PRINT-LINE             PIC X(132).                                
011100*PAGE HEADING FOR THE PER-STUDENT DETAIL SECTION                          
011200 01  WS-DETAIL-HEADING-WS.                                                
011300     05  FILLER PIC X(25) VALUE "STUDENT RESULT DETAIL".                  
011400*PAGE HEADING FOR THE BRIEF LISTING                                       
011500 01  WS-BRIEF-HEADING-WS.                                                 
011600     05  FILLER PIC X(25) VALUE "STUDENT BRIEF LISTING".                  
011800 01  WS-BRIEF-COLUMN-WS.                                                  
011900     05  FILLER PIC X(06) VALUE "ID".                                     
012000     05  FILLER PIC X(01) VALUE SPACE.                                    
012100     05  FILLER PIC X(20) VALUE "NAME".                                   
012200     05  FILLER PIC X(01) VALUE SPACE.                                    
012300     05  FILLER PIC X(06) VALUE "GRADE".                                  
012400*DASHED RULE UNDER THE BRIEF LISTING COLUMN HEADING                       
012500 01  WS-BRIEF-SEPARATOR-WS.                                               
012600     05  FILLER PIC X(34) VALUE ALL "-".                                  
012700*ONE PRINTED ROW PER STUDENT - ID/NAME/GRADE ONLY                         
012800 01  WS-BRIEF-DETAIL-WS.                                                  
012900     05  WS-BD-ID             PIC Z(5)9.                                  
013000     05  FILLER               PIC X(01) VALUE SPACE.                      
013100     05  WS-BD-NAME           PIC X(20).                                  
013200     05  FILLER               PIC X(01) VALUE SPACE.                      
013300     05  WS-BD-GRADE          PIC X(06).                                  
013400*PAGE HEADING FOR THE SUBJECT-WISE ANALYSIS SECTION                       
013500 01  WS-ANALYSIS-HEADING-WS.                                              
013600     05  FILLER PIC X(25) VALUE "SUBJECT-WISE ANALYSIS".                  
013700*COLUMN HEADING ROW - SUBJECT/AVG/HIGH/LOW/PASS/FAIL/TOPPER               
013800 01  WS-ANALYSIS-COLUMN-WS.                                               
013900     05  FILLER PIC X(12) VALUE "SUBJECT".                                
014000     05  FILLER PIC X(01) VALUE SPACE.                                    
014100     05  FILLER PIC X(09) VALUE "AVG MARKS".                              
014200     05  FILLER PIC X(01) VALUE SPACE.                                    
014300     05  FILLER PIC X(07) VALUE "HIGHEST".                                
014400     05  FILLER PIC X(01) VALUE SPACE.                                    
014500     05  FILLER PIC X(06) VALUE "LOWEST".                                 
014600     05  FILLER PIC X(01) VALUE SPACE.                                    
014700     05  FILLER PIC X(04) VALUE "PASS".                                   
014800     05  FILLER PIC X(01) VALUE SPACE.                                    
014900     05  FILLER PIC X(04) VALUE "FAIL".                                   
015000     05  FILLER PIC X(01) VALUE SPACE.                                    
015100     05  FILLER PIC X(15) VALUE "TOPPER".                                 
015200*DASHED RULE ABOVE AND BELOW THE ANALYSIS TABLE BODY                      
015300 01  WS-ANALYSIS-SEPARATOR-WS.                                            
015400     05  FILLER PIC X(64) VALUE ALL "-".                                  
015500*ONE PRINTED ROW PER SUBJECT IN THE ANALYSIS TABLE                        
015600 01  WS-ANALYSIS-DETAIL-WS.                                               
015700     05  WS-AD-NAME            PIC X(12).                                 
015800     05  FILLER                PIC X(01) VALUE SPACE.                     
015900     05  WS-AD-AVG             PIC ZZZZZ9.99.                             
016000     05  FILLER                PIC X(01) VALUE SPACE.                     
016100     05  WS-AD-HIGH            PIC X(07).                                 
016200     05  FILLER                PIC X(01) VALUE SPACE.                     
016300     05  WS-AD-LOW             PIC X(06).                                 
016400     05  FILLER                PIC X(01) VALUE SPACE.                     
016500     05  WS-AD-PASS            PIC ZZZ9.                                  
016600     05  FILLER                PIC X(01) VALUE SPACE.                     
016700     05  WS-AD-FAIL            PIC ZZZ9.                                  
016800     05  FILLER                PIC X(01) VALUE SPACE.                     
016900     05  WS-AD-TOPPER          PIC X(15).                                 
017000*SUBJECT-ANALYSIS ACCUMULATORS FOR THE SUBJECT BEING SCANNED              
017100 77  WS-SUBJ-SUM              PIC S9(05)V99 COMP-3.                       
017200 77  WS-SUBJ-ENTERED-CT       PIC 9(03) COMP.                             
017300 77  WS-SUBJ-HIGH             PIC S9(03).                                 
017400 77  WS-SUBJ-HIGH-R REDEFINES WS-SUBJ-HIGH                                
017500                             PIC S9(03).                                  
017600 77  WS-SUBJ-LOW              PIC S9(03).                                 
017700 77  WS-SUBJ-LOW-R REDEFINES WS-SUBJ-LOW                                  
017800                             PIC S9(03).                                  
017900 77  WS-SUBJ-PASS-CT          PIC 9(03) COMP.                             
018000 77  WS-SUBJ-FAIL-CT          PIC 9(03) COMP.                             
018100 77  WS-SUBJ-TOPPER-IDX       PIC 9(03) COMP.                             
018200 77  WS-SUBJ-TOPPER-MARK      PIC S9(03).                                 
018300 77  WS-SUBJ-AVG              PIC S9(05)V99 COMP-3.                       
018400 77  WS-SUBJ-HIGH-ED          PIC ZZ9.                                    
018500 77  WS-SUBJ-LOW-ED           PIC ZZ9.                                    
018600 77  WS-ONE-MARK              PIC S9(03).                                 
018700 77  WS-ONE-MARK-R REDEFINES WS-ONE-MARK                                  
018800                             PIC S9(03).                                  
018900*BEST/TOUGHEST SUBJECT TRACKING ACROSS THE WHOLE TABLE                    
019000 77  WS-BEST-SET-SW           PIC X(03) VALUE "NO ".                      
019100     88  WS-BEST-SET                  VALUE "YES".                        
019200 77  WS-BEST-SUBJ-IDX         PIC 9(01) COMP.                             
019300 77  WS-BEST-AVG              PIC S9(05)V99 COMP-3.                       
019400 77  WS-TOUGH-SET-SW          PIC X(03) VALUE "NO ".                      
019500     88  WS-TOUGH-SET                 VALUE "YES".                        
019600 77  WS-TOUGH-SUBJ-IDX        PIC 9(01) COMP.                             
019700 77  WS-TOUGH-AVG             PIC S9(05)V99 COMP-3.                       
019800*SAVE-STEP EDIT FIELDS AND LINE BUFFERS                                   
019900 01  WS-SAVE-SUBJ-LINE        PIC X(80).                                  
020000 01  WS-SAVE-STUD-LINE        PIC X(120).                                 
020100 77  WS-SAVE-MAX-ED           PIC ZZ9.                                    
020200 77  WS-SAVE-ID-ED            PIC Z(5)9.                                  
020300 77  WS-SAVE-AGE-ED           PIC ZZ9.                                    
020400 77  WS-SAVE-MARK-ED          PIC -999.                                   
020500 77  WS-DETAIL-ID-ED          PIC Z(5)9.                                  
020600 77  WS-DETAIL-PCT-ED         PIC ZZ9.99.                                 
020700 77  WS-DETAIL-TOT-OBT-ED     PIC ZZZZ9.                                  
020800 77  WS-DETAIL-TOT-MAX-ED     PIC ZZZZ9.                                  
020900                                                                          
021000 PROCEDURE DIVISION.                                                      
021100*RUN THE WHOLE RESULTS BATCH - LOAD, TEST, REPORT, SAVE                   
021200 100-RESULT-RUN-MAIN.                                                     
021300     PERFORM 200-LOAD-DATA THRU 300-RUN-MAINTENANCE-DEMO-EXIT.            
021400*OPEN THE REPORT FILE BEFORE ANY DETAIL LINE IS WRITTEN                   
021500     PERFORM 400-OPEN-REPORT-FILE.                                        
021600*FULL PER-STUDENT DETAIL SECTION - MARKS, TOTALS, GRAD INFO               
021700     PERFORM 500-PRINT-STUDENT-DETAIL.                                    
021800*CONDENSED ID/NAME/GRADE LISTING FOR A QUICK SCAN                         
021900     PERFORM 600-PRINT-BRIEF-LISTING.                                     
022000*SUBJECT-WISE STATISTICS AND THE BEST/TOUGHEST SUBJECT LINES              
022100     PERFORM 700-PRINT-SUBJECT-ANALYSIS.                                  
022200*NO MORE REPORT WRITES PAST THIS POINT                                    
022300     PERFORM 770-CLOSE-REPORT-FILE.                                       
022400*PERSIST WHATEVER THE SELF-TEST STEP DID TO THE TABLES                    
022500     PERFORM 800-SAVE-DATA.                                               
022600     STOP RUN.                                                            
022700                                                                          
022800*LOAD THE SUBJECT CATALOG, THEN THE STUDENT REGISTER                      
022900 200-LOAD-DATA.                                                           
023000*SUBJECTS MUST BE IN THE TABLE BEFORE STUDENT MARKS LOAD                  
023100     CALL "LOAD-SUBJ" USING WS-SUBJECT-TABLE.                             
023200*LOAD-STUD NEEDS SUBJ-COUNT TO SIZE EACH STUDENT'S MARK ROW               
023300     CALL "LOAD-STUD" USING WS-SUBJECT-TABLE WS-STUDENT-TABLE.            
023400                                                                          
023500*EXERCISE ALL SEVEN MAINTENANCE FUNCTIONS AGAINST A THROWAWAY             
023600*SUBJECT AND STUDENT SO A BAD BUILD IS CAUGHT BEFORE REPORTING            
023700 300-RUN-MAINTENANCE-DEMO.                                                
023800     PERFORM 310-DEMO-ADD-SUBJECT THRU 370-DEMO-DELETE-STUDENT-EXIT.      
023900                                                                          
024000 300-RUN-MAINTENANCE-DEMO-EXIT.                                           
024100     EXIT.                                                                
024200                                                                          
024300*AS FUNCTION - PROVES MAINT-REC CAN GROW THE SUBJECT TABLE                
024400 310-DEMO-ADD-SUBJECT.                                                    
024500*FUNCTION CODE FOR ADD-SUBJECT                                            
024600     MOVE "AS" TO LS-MAINT-FUNCTION.                                      
024700*SET LS-REQ-SUBJ-NAME FROM ENGLISH                                        
024800     MOVE "ENGLISH        " TO LS-REQ-SUBJ-NAME.                          
024900*SET LS-REQ-SUBJ-MAX FROM 100                                             
025000     MOVE 100 TO LS-REQ-SUBJ-MAX.                                         
025100*HAND THE REQUEST TO THE MAINTENANCE SUBPROGRAM                           
025200     CALL "MAINT-REC" USING WS-SUBJECT-TABLE WS-STUDENT-TABLE             
025300                            LS-MAINT-REQUEST LS-MAINT-STATUS.             
025400     DISPLAY "MAINT-REC AS STATUS : " LS-MAINT-STATUS.                    
025500                                                                          
025600*RS FUNCTION - PROVES THE MATCHING SHRINK-BACK WORKS                      
025700 320-DEMO-REMOVE-SUBJECT.                                                 
025800*FUNCTION CODE FOR REMOVE-SUBJECT                                         
025900     MOVE "RS" TO LS-MAINT-FUNCTION.                                      
026000*SET LS-REQ-SUBJ-NAME FROM ENGLISH                                        
026100     MOVE "ENGLISH        " TO LS-REQ-SUBJ-NAME.                          
026200*CALL MAINT-REC FOR THIS STEP                                             
026300     CALL "MAINT-REC" USING WS-SUBJECT-TABLE WS-STUDENT-TABLE             
026400                            LS-MAINT-REQUEST LS-MAINT-STATUS.             
026500     DISPLAY "MAINT-REC RS STATUS : " LS-MAINT-STATUS.                    
026600                                                                          
026700*AU FUNCTION - SEEDS THE THROWAWAY STUDENT, ID 999001                     
026800 330-DEMO-ADD-STUDENT.                                                    
026900*FUNCTION CODE FOR ADD-STUDENT                                            
027000     MOVE "AU" TO LS-MAINT-FUNCTION.                                      
027100*SET LS-REQ-STUD-ID FROM 999001                                           
027200     MOVE 999001 TO LS-REQ-STUD-ID.                                       
027300*SET LS-REQ-STUD-NAME FROM TEST STUDENT                                   
027400     MOVE "TEST STUDENT        " TO LS-REQ-STUD-NAME.                     
027500*SET LS-REQ-STUD-AGE FROM 18                                              
027600     MOVE 18 TO LS-REQ-STUD-AGE.                                          
027700*CALL MAINT-REC FOR THIS STEP                                             
027800     CALL "MAINT-REC" USING WS-SUBJECT-TABLE WS-STUDENT-TABLE             
027900                            LS-MAINT-REQUEST LS-MAINT-STATUS.             
028000     DISPLAY "MAINT-REC AU STATUS : " LS-MAINT-STATUS.                    
028100                                                                          
028200*UN FUNCTION - RENAMES THE THROWAWAY STUDENT                              
028300 340-DEMO-UPDATE-NAME.                                                    
028400*FUNCTION CODE FOR UPDATE-NAME                                            
028500     MOVE "UN" TO LS-MAINT-FUNCTION.                                      
028600*SET LS-REQ-STUD-ID FROM 999001                                           
028700     MOVE 999001 TO LS-REQ-STUD-ID.                                       
028800*SET LS-REQ-STUD-NAME FROM TEST STUDENT JR                                
028900     MOVE "TEST STUDENT JR     " TO LS-REQ-STUD-NAME.                     
029000*CALL MAINT-REC FOR THIS STEP                                             
029100     CALL "MAINT-REC" USING WS-SUBJECT-TABLE WS-STUDENT-TABLE             
029200                            LS-MAINT-REQUEST LS-MAINT-STATUS.             
029300     DISPLAY "MAINT-REC UN STATUS : " LS-MAINT-STATUS.                    
029400                                                                          
029500*UPDATES A MARK ON THE FIRST LOADED SUBJECT, IF ANY - THE                 
029600*DEMO STUDENT IS REMOVED AGAIN RIGHT AFTER THIS STEP                      
029700 350-DEMO-UPDATE-MARK.                                                    
029800*NOTHING TO MARK AGAINST IF NO SUBJECT EVER LOADED                        
029900     IF SUBJ-COUNT = 0                                                    
030000         DISPLAY "MAINT-REC UM SKIPPED - NO SUBJECTS LOADED"              
030100         GO TO 350-DEMO-UPDATE-MARK-EXIT                                  
030200     END-IF.                                                              
030300*SET LS-MAINT-FUNCTION FROM UM                                            
030400     MOVE "UM" TO LS-MAINT-FUNCTION.                                      
030500*SET LS-REQ-STUD-ID FROM 999001                                           
030600     MOVE 999001 TO LS-REQ-STUD-ID.                                       
030700*SET LS-REQ-SUBJ-NAME FROM SUBJ-NAME(1)                                   
030800     MOVE SUBJ-NAME(1) TO LS-REQ-SUBJ-NAME.                               
030900*SET LS-REQ-MARK-VALUE FROM 1                                             
031000     MOVE 1 TO LS-REQ-MARK-VALUE.                                         
031100*CALL MAINT-REC FOR THIS STEP                                             
031200     CALL "MAINT-REC" USING WS-SUBJECT-TABLE                              
031300                           WS-STUDENT-TABLE                               
031400                           LS-MAINT-REQUEST                               
031500                           LS-MAINT-STATUS.                               
031600     DISPLAY "MAINT-REC UM STATUS : " LS-MAINT-STATUS.                    
031700 350-DEMO-UPDATE-MARK-EXIT.                                               
031800     EXIT.                                                                
031900                                                                          
032000*UG FUNCTION - SETS A SAMPLE GRAD-FLAG, GRAD-STAT AND TRANSCRIPT          
032100 360-DEMO-UPDATE-GRAD.                                                    
032200*FUNCTION CODE FOR UPDATE-GRAD                                            
032300     MOVE "UG" TO LS-MAINT-FUNCTION.                                      
032400*SET LS-REQ-STUD-ID FROM 999001                                           
032500     MOVE 999001 TO LS-REQ-STUD-ID.                                       
032600*SET LS-REQ-GRAD-FLAG FROM Y                                              
032700     MOVE "Y" TO LS-REQ-GRAD-FLAG.                                        
032800*SET LS-REQ-GRAD-STAT FROM N                                              
032900     MOVE "N" TO LS-REQ-GRAD-STAT.                                        
033000*SAMPLE TRANSCRIPT TEXT - OVERWRITTEN BY A REAL UG REQUEST                
033100*IN PRODUCTION USE                                                        
033200     MOVE "ON TRACK FOR SPRING CONVOCATION        "                       
033300         TO LS-REQ-TRANSCRIPT.                                            
033400*CALL MAINT-REC FOR THIS STEP                                             
033500     CALL "MAINT-REC" USING WS-SUBJECT-TABLE WS-STUDENT-TABLE             
033600                            LS-MAINT-REQUEST LS-MAINT-STATUS.             
033700     DISPLAY "MAINT-REC UG STATUS : " LS-MAINT-STATUS.                    
033800                                                                          
033900*DS FUNCTION - REMOVES THE THROWAWAY STUDENT BEFORE ANY REPORT            
034000*PRINTS, SO IT NEVER SHOWS UP IN A REAL RESULTS RUN                       
034100 370-DEMO-DELETE-STUDENT.                                                 
034200*FUNCTION CODE FOR DELETE-STUDENT                                         
034300     MOVE "DS" TO LS-MAINT-FUNCTION.                                      
034400*SET LS-REQ-STUD-ID FROM 999001                                           
034500     MOVE 999001 TO LS-REQ-STUD-ID.                                       
034600*CALL MAINT-REC FOR THIS STEP                                             
034700     CALL "MAINT-REC" USING WS-SUBJECT-TABLE WS-STUDENT-TABLE             
034800                            LS-MAINT-REQUEST LS-MAINT-STATUS.             
034900     DISPLAY "MAINT-REC DS STATUS : " LS-MAINT-STATUS.                    
035000 370-DEMO-DELETE-STUDENT-EXIT.                                            
035100     EXIT.                                                                
035200                                                                          
035300 400-OPEN-REPORT-FILE.                                                    
035400*ONE OPEN COVERS ALL THREE REPORT SECTIONS BELOW                          
035500     OPEN OUTPUT REPORT-FILE.                                             
035600                                                                          
035700*ONE DETAIL BLOCK PER STUDENT - IDENTITY, EACH SUBJECT'S MARK,            
035800*TOTALS, PERCENTAGE, GRADE AND PASS/FAIL                                  
035900 500-PRINT-STUDENT-DETAIL.                                                
036000*WRITE WS-DETAIL-HEADING-WS                                               
036100     WRITE REPORT-LINE-OUT FROM WS-DETAIL-HEADING-WS                      
036200         AFTER ADVANCING C01.                                             
036300     PERFORM 510-PRINT-ONE-STUDENT-DETAIL                                 
036400         VARYING WS-STUD-IDX FROM 1 BY 1                                  
036500         UNTIL WS-STUD-IDX > STUD-COUNT.                                  
036600                                                                          
036700*BUILD AND WRITE THE ID/NAME/AGE LINES, THEN THE MARKS BLOCK,             
036800*THE TOTALS LINE AND (WHEN GRADUATING) THE GRAD SUMMARY                   
036900 510-PRINT-ONE-STUDENT-DETAIL.                                            
037000*CLEAR THE WORK AREA BEFORE BUILDING THE NEXT LINE                        
037100     MOVE SPACES TO WS-PRINT-LINE.                                        
037200*SET WS-DETAIL-ID-ED FROM STU-ID-R(WS-STUD-IDX)                           
037300     MOVE STU-ID-R(WS-STUD-IDX) TO WS-DETAIL-ID-ED.                       
037400*ID LINE                                                                  
037500     STRING "ID   : " DELIMITED BY SIZE                                   
037600             WS-DETAIL-ID-ED DELIMITED BY SIZE                            
037700         INTO WS-PRINT-LINE.                                              
037800*WRITE THE LINE JUST BUILT                                                
037900     WRITE REPORT-LINE-OUT FROM WS-PRINT-LINE                             
038000         AFTER ADVANCING 1 LINE.                                          
038100*CLEAR THE WORK AREA BEFORE BUILDING THE NEXT LINE                        
038200     MOVE SPACES TO WS-PRINT-LINE.                                        
038300*NAME LINE                                                                
038400     STRING "Name : " DELIMITED BY SIZE                                   
038500             STU-NAME(WS-STUD-IDX) DELIMITED BY SIZE                      
038600         INTO WS-PRINT-LINE.                                              
038700*WRITE THE LINE JUST BUILT                                                
038800     WRITE REPORT-LINE-OUT FROM WS-PRINT-LINE                             
038900         AFTER ADVANCING 1 LINE.                                          
039000*CLEAR THE WORK AREA BEFORE BUILDING THE NEXT LINE                        
039100     MOVE SPACES TO WS-PRINT-LINE.                                        
039200*AGE LINE                                                                 
039300     STRING "Age  : " DELIMITED BY SIZE                                   
039400             STU-AGE-ED(WS-STUD-IDX) DELIMITED BY SIZE                    
039500         INTO WS-PRINT-LINE.                                              
039600*WRITE THE LINE JUST BUILT                                                
039700     WRITE REPORT-LINE-OUT FROM WS-PRINT-LINE                             
039800         AFTER ADVANCING 1 LINE.                                          
039900*MARKS HEADER - ONE LINE PER SUBJECT SLOT FOLLOWS                         
040000     MOVE "Marks:" TO WS-PRINT-LINE.                                      
040100*WRITE THE LINE JUST BUILT                                                
040200     WRITE REPORT-LINE-OUT FROM WS-PRINT-LINE                             
040300         AFTER ADVANCING 1 LINE.                                          
040400*ONE LINE PER SUBJECT, IN CATALOG ORDER                                   
040500     PERFORM 520-PRINT-ONE-SUBJECT-MARK                                   
040600         VARYING WS-SUBJ-IDX FROM 1 BY 1                                  
040700         UNTIL WS-SUBJ-IDX > SUBJ-COUNT.                                  
040800*RULE OFF BEFORE THE TOTALS BLOCK                                         
040900     MOVE "------------------------" TO WS-PRINT-LINE.                    
041000*WRITE THE LINE JUST BUILT                                                
041100     WRITE REPORT-LINE-OUT FROM WS-PRINT-LINE                             
041200         AFTER ADVANCING 1 LINE.                                          
041300*TOTALS, PERCENTAGE, GRADE AND PASS/FAIL, ALL FROM CALC-GRAD              
041400     PERFORM 530-PRINT-STUDENT-TOTALS.                                    
041500*GRAD SUMMARY ONLY WHEN MAINT-REC'S UG FUNCTION SET THE FLAG              
041600     IF STU-IS-GRADUATING(WS-STUD-IDX)                                    
041700         PERFORM 540-PRINT-GRAD-INFO                                      
041800     END-IF.                                                              
041900*CLEAR THE WORK AREA BEFORE BUILDING THE NEXT LINE                        
042000     MOVE SPACES TO WS-PRINT-LINE.                                        
042100*WRITE THE LINE JUST BUILT                                                
042200     WRITE REPORT-LINE-OUT FROM WS-PRINT-LINE                             
042300         AFTER ADVANCING 1 LINE.                                          
042400                                                                          
042500*N/A WHEN THE SLOT WAS NEVER ENTERED (-1 SENTINEL), OTHERWISE             
042600*THE ACTUAL MARK OVER THE SUBJECT'S MAX                                   
042700 520-PRINT-ONE-SUBJECT-MARK.                                              
042800*SET WS-ONE-MARK FROM STU-MARK(WS-STUD-IDX WS-SUBJ-IDX)                   
042900     MOVE STU-MARK(WS-STUD-IDX WS-SUBJ-IDX) TO WS-ONE-MARK.               
043000*CLEAR THE WORK AREA BEFORE BUILDING THE NEXT LINE                        
043100     MOVE SPACES TO WS-PRINT-LINE.                                        
043200*NO MARK ON FILE FOR THIS SUBJECT YET                                     
043300     IF WS-ONE-MARK-R = -1                                                
043400         STRING "  " DELIMITED BY SIZE                                    
043500                 SUBJ-NAME(WS-SUBJ-IDX) DELIMITED BY SIZE                 
043600                 " : N/A    / " DELIMITED BY SIZE                         
043700                 SUBJ-MAX-ED(WS-SUBJ-IDX) DELIMITED BY SIZE               
043800             INTO WS-PRINT-LINE                                           
043900*A REAL MARK - EDIT IT FOR PRINTING                                       
044000     ELSE                                                                 
044100         MOVE WS-ONE-MARK-R TO WS-SUBJ-HIGH-ED                            
044200         STRING "  " DELIMITED BY SIZE                                    
044300                 SUBJ-NAME(WS-SUBJ-IDX) DELIMITED BY SIZE                 
044400                 " : " DELIMITED BY SIZE                                  
044500                 WS-SUBJ-HIGH-ED DELIMITED BY SIZE                        
044600                 "    / " DELIMITED BY SIZE                               
044700                 SUBJ-MAX-ED(WS-SUBJ-IDX) DELIMITED BY SIZE               
044800             INTO WS-PRINT-LINE                                           
044900     END-IF.                                                              
045000*WRITE THE LINE JUST BUILT                                                
045100     WRITE REPORT-LINE-OUT FROM WS-PRINT-LINE                             
045200         AFTER ADVANCING 1 LINE.                                          
045300                                                                          
045400*SAME CALC-GRAD SUBPROGRAM MAINT-REC CALLS AFTER A MARK UPDATE -          
045500*NOTHING IS CACHED, SO THIS IS ALWAYS CURRENT                             
045600 530-PRINT-STUDENT-TOTALS.                                                
045700*CALL CALC-GRAD FOR THIS STEP                                             
045800     CALL "CALC-GRAD" USING WS-SUBJECT-TABLE                              
045900                            STUDENT-ENTRY(WS-STUD-IDX)                    
046000                            WS-TOT-OBTAINED-DUMMY                         
046100                            WS-TOT-MAX-DUMMY                              
046200                            WS-PCT-DUMMY                                  
046300                            WS-AVG-DUMMY.                                 
046400*CLEAR THE WORK AREA BEFORE BUILDING THE NEXT LINE                        
046500     MOVE SPACES TO WS-PRINT-LINE.                                        
046600*SET WS-DETAIL-TOT-OBT-ED FROM WS-TOT-OBTAINED-DUMMY                      
046700     MOVE WS-TOT-OBTAINED-DUMMY TO WS-DETAIL-TOT-OBT-ED.                  
046800*SET WS-DETAIL-TOT-MAX-ED FROM WS-TOT-MAX-DUMMY                           
046900     MOVE WS-TOT-MAX-DUMMY TO WS-DETAIL-TOT-MAX-ED.                       
047000*TOTAL MARKS LINE (SR-1104)                                               
047100     STRING "Total Marks : " DELIMITED BY SIZE                            
047200             WS-DETAIL-TOT-OBT-ED DELIMITED BY SIZE                       
047300             " / " DELIMITED BY SIZE                                      
047400             WS-DETAIL-TOT-MAX-ED DELIMITED BY SIZE                       
047500         INTO WS-PRINT-LINE.                                              
047600*WRITE THE LINE JUST BUILT                                                
047700     WRITE REPORT-LINE-OUT FROM WS-PRINT-LINE                             
047800         AFTER ADVANCING 1 LINE.                                          
047900*CLEAR THE WORK AREA BEFORE BUILDING THE NEXT LINE                        
048000     MOVE SPACES TO WS-PRINT-LINE.                                        
048100*SET WS-DETAIL-PCT-ED FROM WS-PCT-DUMMY                                   
048200     MOVE WS-PCT-DUMMY TO WS-DETAIL-PCT-ED.                               
048300*PERCENTAGE LINE                                                          
048400     STRING "Percentage  : " DELIMITED BY SIZE                            
048500             WS-DETAIL-PCT-ED DELIMITED BY SIZE                           
048600             "%" DELIMITED BY SIZE                                        
048700         INTO WS-PRINT-LINE.                                              
048800*WRITE THE LINE JUST BUILT                                                
048900     WRITE REPORT-LINE-OUT FROM WS-PRINT-LINE                             
049000         AFTER ADVANCING 1 LINE.                                          
049100*CLEAR THE WORK AREA BEFORE BUILDING THE NEXT LINE                        
049200     MOVE SPACES TO WS-PRINT-LINE.                                        
049300*GRADE LINE                                                               
049400     STRING "Grade       : " DELIMITED BY SIZE                            
049500             STU-GRADE(WS-STUD-IDX) DELIMITED BY SIZE                     
049600         INTO WS-PRINT-LINE.                                              
049700*WRITE THE LINE JUST BUILT                                                
049800     WRITE REPORT-LINE-OUT FROM WS-PRINT-LINE                             
049900         AFTER ADVANCING 1 LINE.                                          
050000*CLEAR THE WORK AREA BEFORE BUILDING THE NEXT LINE                        
050100     MOVE SPACES TO WS-PRINT-LINE.                                        
050200*RESULT LINE - PASS/FAIL                                                  
050300     IF STU-PASSED(WS-STUD-IDX) = "Y"                                     
050400         STRING "Result      : PASS" DELIMITED BY SIZE                    
050500             INTO WS-PRINT-LINE                                           
050600     ELSE                                                                 
050700         STRING "Result      : FAIL" DELIMITED BY SIZE                    
050800             INTO WS-PRINT-LINE                                           
050900     END-IF.                                                              
051000*WRITE THE LINE JUST BUILT                                                
051100     WRITE REPORT-LINE-OUT FROM WS-PRINT-LINE                             
051200         AFTER ADVANCING 1 LINE.                                          
051300                                                                          
051400                                                                          
051500*GRADUATING-STUDENT SUMMARY LINE AND TRANSCRIPT - ONLY PRINTED            
051600*WHEN STU-GRAD-FLAG IS "Y" FOR THIS STUDENT                               
051700 540-PRINT-GRAD-INFO.                                                     
051800*CLEAR THE WORK AREA BEFORE BUILDING THE NEXT LINE                        
051900     MOVE SPACES TO WS-PRINT-LINE.                                        
052000*STU-GRAD-STAT DRIVES GRADUATED VS PENDING WORDING, NOT THE               
052100*STU-GRAD-FLAG BIT - A STUDENT CAN BE FLAGGED BUT NOT YET DONE            
052200     IF STU-GRADUATED(WS-STUD-IDX)                                        
052300         STRING "Graduating Student: " DELIMITED BY SIZE                  
052400                 STU-NAME(WS-STUD-IDX) DELIMITED BY SIZE                  
052500                 " (ID: " DELIMITED BY SIZE                               
052600                 WS-DETAIL-ID-ED DELIMITED BY SIZE                        
052700                 ") | Status: Graduated" DELIMITED BY SIZE                
052800             INTO WS-PRINT-LINE                                           
052900     ELSE                                                                 
053000         STRING "Graduating Student: " DELIMITED BY SIZE                  
053100                 STU-NAME(WS-STUD-IDX) DELIMITED BY SIZE                  
053200                 " (ID: " DELIMITED BY SIZE                               
053300                 WS-DETAIL-ID-ED DELIMITED BY SIZE                        
053400                 ") | Status: Pending" DELIMITED BY SIZE                  
053500             INTO WS-PRINT-LINE                                           
053600     END-IF.                                                              
053700*WRITE THE LINE JUST BUILT                                                
053800     WRITE REPORT-LINE-OUT FROM WS-PRINT-LINE                             
053900         AFTER ADVANCING 1 LINE.                                          
054000*TRANSCRIPT LINE FOLLOWS THE GRAD SUMMARY LINE                            
054100     PERFORM 550-PRINT-TRANSCRIPT-LINE.                                   
054200                                                                          
054300*BLANK STU-TRANSCRIPT MEANS UG WAS NEVER RUN FOR THIS STUDENT             
054400 550-PRINT-TRANSCRIPT-LINE.                                               
054500*CLEAR THE WORK AREA BEFORE BUILDING THE NEXT LINE                        
054600     MOVE SPACES TO WS-PRINT-LINE.                                        
054700*NOT AVAILABLE WORDING                                                    
054800     IF STU-TRANSCRIPT(WS-STUD-IDX) = SPACES                              
054900         STRING "Transcript not available for " DELIMITED BY SIZE         
055000                 STU-NAME(WS-STUD-IDX) DELIMITED BY SIZE                  
055100             INTO WS-PRINT-LINE                                           
055200*ECHO BACK THE TRANSCRIPT TEXT MAINT-REC STORED UNDER UG                  
055300     ELSE                                                                 
055400         STRING "Transcript for " DELIMITED BY SIZE                       
055500                 STU-NAME(WS-STUD-IDX) DELIMITED BY SIZE                  
055600                 ": " DELIMITED BY SIZE                                   
055700                 STU-TRANSCRIPT(WS-STUD-IDX) DELIMITED BY SIZE            
055800             INTO WS-PRINT-LINE                                           
055900     END-IF.                                                              
056000*WRITE THE LINE JUST BUILT                                                
056100     WRITE REPORT-LINE-OUT FROM WS-PRINT-LINE                             
056200         AFTER ADVANCING 1 LINE.                                          
056300                                                                          
056400*ONE LINE PER STUDENT - ID, NAME AND GRADE ONLY                           
056500 600-PRINT-BRIEF-LISTING.                                                 
056600*WRITE WS-BRIEF-HEADING-WS                                                
056700     WRITE REPORT-LINE-OUT FROM WS-BRIEF-HEADING-WS                       
056800         AFTER ADVANCING C01.                                             
056900*WRITE WS-BRIEF-COLUMN-WS                                                 
057000     WRITE REPORT-LINE-OUT FROM WS-BRIEF-COLUMN-WS                        
057100         AFTER ADVANCING 1 LINE.                                          
057200*WRITE WS-BRIEF-SEPARATOR-WS                                              
057300     WRITE REPORT-LINE-OUT FROM WS-BRIEF-SEPARATOR-WS                     
057400         AFTER ADVANCING 1 LINE.                                          
057500*ONE LINE PER STUDENT, SAME TABLE ORDER AS THE DETAIL SECTION             
057600     PERFORM 610-PRINT-ONE-BRIEF-LINE                                     
057700         VARYING WS-STUD-IDX FROM 1 BY 1                                  
057800         UNTIL WS-STUD-IDX > STUD-COUNT.                                  
057900                                                                          
058000*ID/NAME/GRADE ONLY - NO MARKS, NO PASS/FAIL COLUMN HERE                  
058100 610-PRINT-ONE-BRIEF-LINE.                                                
058200*SET WS-BD-ID FROM STU-ID-R(WS-STUD-IDX)                                  
058300     MOVE STU-ID-R(WS-STUD-IDX) TO WS-BD-ID.                              
058400*SET WS-BD-NAME FROM STU-NAME(WS-STUD-IDX)                                
058500     MOVE STU-NAME(WS-STUD-IDX) TO WS-BD-NAME.                            
058600*SET WS-BD-GRADE FROM STU-GRADE(WS-STUD-IDX)                              
058700     MOVE STU-GRADE(WS-STUD-IDX) TO WS-BD-GRADE.                          
058800*WRITE WS-BRIEF-DETAIL-WS                                                 
058900     WRITE REPORT-LINE-OUT FROM WS-BRIEF-DETAIL-WS                        
059000         AFTER ADVANCING 1 LINE.                                          
059100                                                                          
059200*ONE LINE PER SUBJECT, THEN THE BEST/TOUGHEST SUBJECT LINES               
059300 700-PRINT-SUBJECT-ANALYSIS.                                              
059400*RESET THE BEST/TOUGHEST TRACKERS FOR THIS RUN                            
059500     MOVE "NO " TO WS-BEST-SET-SW.                                        
059600*SET WS-TOUGH-SET-SW FROM NO                                              
059700     MOVE "NO " TO WS-TOUGH-SET-SW.                                       
059800*WRITE WS-ANALYSIS-HEADING-WS                                             
059900     WRITE REPORT-LINE-OUT FROM WS-ANALYSIS-HEADING-WS                    
060000         AFTER ADVANCING C01.                                             
060100*WRITE WS-ANALYSIS-COLUMN-WS                                              
060200     WRITE REPORT-LINE-OUT FROM WS-ANALYSIS-COLUMN-WS                     
060300         AFTER ADVANCING 1 LINE.                                          
060400*WRITE WS-ANALYSIS-SEPARATOR-WS                                           
060500     WRITE REPORT-LINE-OUT FROM WS-ANALYSIS-SEPARATOR-WS                  
060600         AFTER ADVANCING 1 LINE.                                          
060700*ONE ANALYSIS LINE PER SUBJECT, IN CATALOG ORDER                          
060800     PERFORM 710-ANALYZE-ONE-SUBJECT                                      
060900         VARYING WS-SUBJ-IDX FROM 1 BY 1                                  
061000         UNTIL WS-SUBJ-IDX > SUBJ-COUNT.                                  
061100*WRITE WS-ANALYSIS-SEPARATOR-WS                                           
061200     WRITE REPORT-LINE-OUT FROM WS-ANALYSIS-SEPARATOR-WS                  
061300         AFTER ADVANCING 1 LINE.                                          
061400*BEST/TOUGHEST LINES PRINT ONCE, AFTER EVERY SUBJECT IS SCANNED           
061500     PERFORM 760-PRINT-BEST-TOUGHEST.                                     
061600                                                                          
061700*RESET THE PER-SUBJECT ACCUMULATORS, SCAN EVERY STUDENT'S MARK,           
061800*THEN BUILD THE PRINTED LINE AND UPDATE BEST/TOUGHEST                     
061900 710-ANALYZE-ONE-SUBJECT.                                                 
062000*SET WS-SUBJ-SUM WS-SUBJ-ENTERED-CT FROM 0                                
062100     MOVE 0 TO WS-SUBJ-SUM WS-SUBJ-ENTERED-CT.                            
062200*SET WS-SUBJ-PASS-CT WS-SUBJ-FAIL-CT FROM 0                               
062300     MOVE 0 TO WS-SUBJ-PASS-CT WS-SUBJ-FAIL-CT.                           
062400*SENTINEL HIGH/LOW SO THE FIRST REAL MARK ALWAYS WINS                     
062500     MOVE -999 TO WS-SUBJ-HIGH WS-SUBJ-TOPPER-MARK.                       
062600*SET WS-SUBJ-LOW FROM 999                                                 
062700     MOVE 999 TO WS-SUBJ-LOW.                                             
062800*SET WS-SUBJ-TOPPER-IDX FROM 0                                            
062900     MOVE 0 TO WS-SUBJ-TOPPER-IDX.                                        
063000*ONLY MARKS ACTUALLY ENTERED COUNT TOWARD THE STATISTICS                  
063100     PERFORM 720-SCAN-ONE-STUDENT-MARK                                    
063200         VARYING WS-STUD-IDX FROM 1 BY 1                                  
063300         UNTIL WS-STUD-IDX > STUD-COUNT.                                  
063400     PERFORM 730-BUILD-SUBJECT-LINE.                                      
063500*SKIP BEST/TOUGHEST TRACKING WHEN NOBODY HAS A MARK YET                   
063600     IF WS-SUBJ-ENTERED-CT > 0                                            
063700         PERFORM 740-TRACK-BEST-TOUGHEST                                  
063800     END-IF.                                                              
063900                                                                          
064000*-1 SENTINEL SLOTS ARE NOT ENTERED AND DO NOT COUNT TOWARD                
064100*THE SUM, THE HIGH/LOW, THE PASS/FAIL COUNTS OR THE TOPPER                
064200 720-SCAN-ONE-STUDENT-MARK.                                               
064300*SET WS-ONE-MARK FROM STU-MARK(WS-STUD-IDX WS-SUBJ-IDX)                   
064400     MOVE STU-MARK(WS-STUD-IDX WS-SUBJ-IDX) TO WS-ONE-MARK.               
064500*CHECK: WS-ONE-MARK-R NOT = -1                                            
064600     IF WS-ONE-MARK-R NOT = -1                                            
064700         ADD WS-ONE-MARK-R TO WS-SUBJ-SUM                                 
064800         ADD 1 TO WS-SUBJ-ENTERED-CT                                      
064900*NEW HIGH FOR THIS SUBJECT                                                
065000         IF WS-ONE-MARK-R > WS-SUBJ-HIGH-R                                
065100             MOVE WS-ONE-MARK-R TO WS-SUBJ-HIGH                           
065200         END-IF                                                           
065300*NEW LOW FOR THIS SUBJECT                                                 
065400         IF WS-ONE-MARK-R < WS-SUBJ-LOW                                   
065500             MOVE WS-ONE-MARK-R TO WS-SUBJ-LOW                            
065600         END-IF                                                           
065700*PASS/FAIL AGAINST THE SUBJECT'S OWN THRESHOLD                            
065800         IF WS-ONE-MARK-R >= SUBJ-THRESHOLD(WS-SUBJ-IDX)                  
065900             ADD 1 TO WS-SUBJ-PASS-CT                                     
066000         ELSE                                                             
066100             ADD 1 TO WS-SUBJ-FAIL-CT                                     
066200         END-IF                                                           
066300*TOPPER - STRICTLY HIGHER KEEPS THE EARLIEST STUDENT ON A TIE             
066400         IF WS-ONE-MARK-R > WS-SUBJ-TOPPER-MARK                           
066500             MOVE WS-ONE-MARK-R TO WS-SUBJ-TOPPER-MARK                    
066600             MOVE WS-STUD-IDX TO WS-SUBJ-TOPPER-IDX                       
066700         END-IF                                                           
066800     END-IF.                                                              
066900                                                                          
067000*N/A ROW WHEN NOBODY HAS A MARK; OTHERWISE THE ROUNDED AVERAGE,           
067100*HIGH/LOW, PASS/FAIL COUNTS AND THE TOPPER'S NAME (15 CHARS)              
067200 730-BUILD-SUBJECT-LINE.                                                  
067300*SET WS-AD-NAME FROM SUBJ-NAME(WS-SUBJ-IDX)                               
067400     MOVE SUBJ-NAME(WS-SUBJ-IDX) TO WS-AD-NAME.                           
067500*NOBODY HAS A MARK FOR THIS SUBJECT YET                                   
067600     IF WS-SUBJ-ENTERED-CT = 0                                            
067700         MOVE 0 TO WS-AD-AVG                                              
067800         MOVE "N/A" TO WS-AD-HIGH                                         
067900         MOVE "N/A" TO WS-AD-LOW                                          
068000         MOVE "N/A" TO WS-AD-TOPPER                                       
068100*ROUNDED AVERAGE MATCHES THE SPEC'S TWO-DECIMAL COLUMN                    
068200     ELSE                                                                 
068300         COMPUTE WS-SUBJ-AVG ROUNDED =                                    
068400             WS-SUBJ-SUM / WS-SUBJ-ENTERED-CT                             
068500         MOVE WS-SUBJ-AVG TO WS-AD-AVG                                    
068600         MOVE WS-SUBJ-HIGH TO WS-SUBJ-HIGH-ED                             
068700         MOVE WS-SUBJ-HIGH-ED TO WS-AD-HIGH                               
068800         MOVE WS-SUBJ-LOW TO WS-SUBJ-LOW-ED                               
068900         MOVE WS-SUBJ-LOW-ED TO WS-AD-LOW                                 
069000         MOVE STU-NAME(WS-SUBJ-TOPPER-IDX)(1:15)                          
069100             TO WS-AD-TOPPER                                              
069200     END-IF.                                                              
069300*SET WS-AD-PASS FROM WS-SUBJ-PASS-CT                                      
069400     MOVE WS-SUBJ-PASS-CT TO WS-AD-PASS.                                  
069500*SET WS-AD-FAIL FROM WS-SUBJ-FAIL-CT                                      
069600     MOVE WS-SUBJ-FAIL-CT TO WS-AD-FAIL.                                  
069700*WRITE WS-ANALYSIS-DETAIL-WS                                              
069800     WRITE REPORT-LINE-OUT FROM WS-ANALYSIS-DETAIL-WS                     
069900         AFTER ADVANCING 1 LINE.                                          
070000                                                                          
070100*STRICTLY-GREATER/STRICTLY-LOWER REPLACES THE CURRENT HOLDER -            
070200*AN EARLIER SUBJECT KEEPS THE TITLE ON ANY TIE                            
070300 740-TRACK-BEST-TOUGHEST.                                                 
070400*FIRST QUALIFYING SUBJECT, OR A NEW BEST AVERAGE                          
070500     IF NOT WS-BEST-SET OR WS-SUBJ-AVG > WS-BEST-AVG                      
070600         MOVE "YES" TO WS-BEST-SET-SW                                     
070700         MOVE WS-SUBJ-IDX TO WS-BEST-SUBJ-IDX                             
070800         MOVE WS-SUBJ-AVG TO WS-BEST-AVG                                  
070900     END-IF.                                                              
071000*FIRST QUALIFYING SUBJECT, OR A NEW LOWEST AVERAGE                        
071100     IF NOT WS-TOUGH-SET OR WS-SUBJ-AVG < WS-TOUGH-AVG                    
071200         MOVE "YES" TO WS-TOUGH-SET-SW                                    
071300         MOVE WS-SUBJ-IDX TO WS-TOUGH-SUBJ-IDX                            
071400         MOVE WS-SUBJ-AVG TO WS-TOUGH-AVG                                 
071500     END-IF.                                                              
071600                                                                          
071700*N/A WORDING WHEN NO SUBJECT EVER HAD AN ENTERED MARK                     
071800 760-PRINT-BEST-TOUGHEST.                                                 
071900*CLEAR THE WORK AREA BEFORE BUILDING THE NEXT LINE                        
072000     MOVE SPACES TO WS-PRINT-LINE.                                        
072100*BEST PERFORMING SUBJECT LINE                                             
072200     IF WS-BEST-SET                                                       
072300         STRING "Best Performing Subject : " DELIMITED BY SIZE            
072400                 SUBJ-NAME(WS-BEST-SUBJ-IDX) DELIMITED BY SIZE            
072500             INTO WS-PRINT-LINE                                           
072600     ELSE                                                                 
072700         STRING "Best Performing Subject : N/A (no marks "                
072800                 DELIMITED BY SIZE                                        
072900                 "entered)" DELIMITED BY SIZE                             
073000             INTO WS-PRINT-LINE                                           
073100     END-IF.                                                              
073200*WRITE THE LINE JUST BUILT                                                
073300     WRITE REPORT-LINE-OUT FROM WS-PRINT-LINE                             
073400         AFTER ADVANCING 1 LINE.                                          
073500*CLEAR THE WORK AREA BEFORE BUILDING THE NEXT LINE                        
073600     MOVE SPACES TO WS-PRINT-LINE.                                        
073700*TOUGHEST SUBJECT LINE                                                    
073800     IF WS-TOUGH-SET                                                      
073900         STRING "Toughest Subject : " DELIMITED BY SIZE                   
074000                 SUBJ-NAME(WS-TOUGH-SUBJ-IDX) DELIMITED BY SIZE           
074100             INTO WS-PRINT-LINE                                           
074200     ELSE                                                                 
074300         STRING "Toughest Subject : N/A (no marks "                       
074400                 DELIMITED BY SIZE                                        
074500                 "entered)" DELIMITED BY SIZE                             
074600             INTO WS-PRINT-LINE                                           
074700     END-IF.                                                              
074800*WRITE THE LINE JUST BUILT                                                
074900     WRITE REPORT-LINE-OUT FROM WS-PRINT-LINE                             
075000         AFTER ADVANCING 1 LINE.                                          
075100                                                                          
075200 770-CLOSE-REPORT-FILE.                                                   
075300     CLOSE REPORT-FILE.                                                   
075400                                                                          
075500*REWRITE BOTH FILES FROM THE IN-MEMORY TABLES                             
075600 800-SAVE-DATA.                                                           
075700*SUBJECTS FIRST, STUDENTS SECOND - SAME ORDER AS THE LOAD STEP            
075800     OPEN OUTPUT SUBJECT-FILE-OUT.                                        
075900     PERFORM 810-SAVE-ONE-SUBJECT                                         
076000         VARYING WS-SUBJ-IDX FROM 1 BY 1                                  
076100         UNTIL WS-SUBJ-IDX > SUBJ-COUNT.                                  
076200     CLOSE SUBJECT-FILE-OUT.                                              
076300*STUDENT ROWS NEED ONE MARK TOKEN PER SUBJECT - SEE 825                   
076400     OPEN OUTPUT STUDENT-FILE-OUT.                                        
076500     PERFORM 820-SAVE-ONE-STUDENT                                         
076600         VARYING WS-STUD-IDX FROM 1 BY 1                                  
076700         UNTIL WS-STUD-IDX > STUD-COUNT.                                  
076800     CLOSE STUDENT-FILE-OUT.                                              
076900                                                                          
077000*NAME|MAX - THE SAME PIPE FORMAT LOAD-SUBJ READS BACK IN                  
077100 810-SAVE-ONE-SUBJECT.                                                    
077200*SET WS-SAVE-SUBJ-LINE FROM SPACES                                        
077300     MOVE SPACES TO WS-SAVE-SUBJ-LINE.                                    
077400*SET WS-SAVE-MAX-ED FROM SUBJ-MAX(WS-SUBJ-IDX)                            
077500     MOVE SUBJ-MAX(WS-SUBJ-IDX) TO WS-SAVE-MAX-ED.                        
077600*BUILD THE PRINT LINE FOR THIS FIELD                                      
077700     STRING SUBJ-NAME(WS-SUBJ-IDX) DELIMITED BY SIZE                      
077800             "|" DELIMITED BY SIZE                                        
077900             WS-SAVE-MAX-ED DELIMITED BY SIZE                             
078000         INTO WS-SAVE-SUBJ-LINE.                                          
078100     WRITE SUBJECT-FILE-OUT-REC FROM WS-SAVE-SUBJ-LINE.                   
078200                                                                          
078300*ID|NAME|AGE| FOLLOWED BY ONE COMMA-SEPARATED MARK PER SUBJECT            
078400 820-SAVE-ONE-STUDENT.                                                    
078500*SET WS-SAVE-STUD-LINE FROM SPACES                                        
078600     MOVE SPACES TO WS-SAVE-STUD-LINE.                                    
078700*SET WS-SAVE-ID-ED FROM STU-ID-R(WS-STUD-IDX)                             
078800     MOVE STU-ID-R(WS-STUD-IDX) TO WS-SAVE-ID-ED.                         
078900*SET WS-SAVE-AGE-ED FROM STU-AGE(WS-STUD-IDX)                             
079000     MOVE STU-AGE(WS-STUD-IDX) TO WS-SAVE-AGE-ED.                         
079100*SET WS-SAVE-PTR FROM 1                                                   
079200     MOVE 1 TO WS-SAVE-PTR.                                               
079300*BUILD THE PRINT LINE FOR THIS FIELD                                      
079400     STRING WS-SAVE-ID-ED     DELIMITED BY SIZE                           
079500             "|"              DELIMITED BY SIZE                           
079600             STU-NAME(WS-STUD-IDX) DELIMITED BY SIZE                      
079700             "|"              DELIMITED BY SIZE                           
079800             WS-SAVE-AGE-ED   DELIMITED BY SIZE                           
079900             "|"              DELIMITED BY SIZE                           
080000         INTO WS-SAVE-STUD-LINE                                           
080100         WITH POINTER WS-SAVE-PTR.                                        
080200*BUILD THE COMMA-SEPARATED MARK LIST ONE SUBJECT AT A TIME                
080300     PERFORM 825-APPEND-ONE-MARK                                          
080400         VARYING WS-MARK-IDX FROM 1 BY 1                                  
080500         UNTIL WS-MARK-IDX > SUBJ-COUNT.                                  
080600     WRITE STUDENT-FILE-OUT-REC FROM WS-SAVE-STUD-LINE.                   
080700                                                                          
080800*-1 SENTINEL IS WRITTEN BACK FOR ANY SLOT STILL NOT ENTERED               
080900 825-APPEND-ONE-MARK.                                                     
081000*COMMA SEPARATES MARKS AFTER THE FIRST ONE                                
081100     IF WS-MARK-IDX > 1                                                   
081200         STRING "," DELIMITED BY SIZE                                     
081300             INTO WS-SAVE-STUD-LINE WITH POINTER WS-SAVE-PTR              
081400     END-IF.                                                              
081500*SET WS-SAVE-MARK-ED FROM STU-MARK(WS-STUD-IDX WS-MARK-IDX)               
081600     MOVE STU-MARK(WS-STUD-IDX WS-MARK-IDX) TO WS-SAVE-MARK-ED.           
081700*BUILD THE PRINT LINE FOR THIS FIELD                                      
081800     STRING WS-SAVE-MARK-ED DELIMITED BY SIZE                             
081900         INTO WS-SAVE-STUD-LINE WITH POINTER WS-SAVE-PTR.                 
082000                                                                          
082100 END PROGRAM RESULT-RUN.                                                  
