000100*==============================================================           
000200*APPLICATION : SCHOOL RESULTS PROCESSING                                  
000300*PROGRAM     : LOAD-STUD                                                  
000400*CALLED BY   : RESULT-RUN                                                 
000500*DESCRIPTION : LOADS THE STUDENT REGISTER FROM THE STUDENTS FILE          
000600*            : INTO THE STUDENT-TABLE-WA WORK AREA, ONE LINE PER          
000700*            : STUDENT, "ID|NAME|AGE|M1,M2,...".  MALFORMED LINES         
000800*            : (FEWER THAN 4 FIELDS, NON-NUMERIC ID OR AGE) ARE           
000900*            : SKIPPED.  STOPS AT 200 STUDENTS.  CALLS CALC-GRAD          
001000*            : TO SET EACH ROW'S GRADE AND PASS FLAG ON LOAD.             
001100*==============================================================           
001200*CHANGE LOG                                                               
001300*DATE       PGMR  TICKET    DESCRIPTION                                   
001400*---------- ----  --------  ----------------------------------            
001500*1986-12-02 WY    CST-0046  ORIGINAL INDEX_CONVERSION DRAFT,              
001600*                           COMBINED READ/WRITE OF FIXED-FIELD            
001700*                           STUDENT RECORDS                               
001800*1989-08-22 WY    SR-1007   REWRITTEN AS LOAD-STUD FOR SCHOOL             
001900*                           RESULTS; DELIMITED "ID|NAME|AGE|              
002000*                           MARKS" LINES REPLACE FIXED RECORD,            
002100*                           INDEXED OUTPUT FILE DROPPED                   
002200*1989-08-28 WY    SR-1010   SKIP MALFORMED LINES INSTEAD OF               
002300*                           ABENDING - FEWER THAN 4 FIELDS OR A           
002400*                           NON-NUMERIC ID/AGE                            
002500*1989-09-01 ZY    SR-1011   200-STUDENT CAP, MISSING FILE = EMPTY         
002600*                           TABLE (FILE STATUS 35 IS NOT AN ERROR)        
002700*1989-09-19 ZY    SR-1014   CALLS CALC-GRAD AFTER EACH ROW SO THE         
002800*                           BRIEF LISTING NEED NOT RECOMPUTE              
002900*1999-01-08 ERD   Y2K-0001  REVIEWED ALL DATE FIELDS FOR CENTURY          
003000*                           ROLLOVER - CCYY-MM-DD ALREADY IN USE,         
003100*                           NO CHANGE REQUIRED                            
003200*2008-07-14 CXL   SR-1098   Y2K-STYLE WIDTH REVIEW, NO CHANGE             
003300*                           NEEDED - NO DATE FIELDS IN THIS RUN           
003400*2009-03-02 CXL   SR-1105   410-SPLIT-STUD-LINE ACCEPTED LINES            
003500*                           MISSING THE MARKS SEGMENT (3 FIELDS           
003600*                           NOT 4) AS VALID - NOW TALLIES THE             
003700*                           MAIN-LINE TOKEN COUNT AND REJECTS             
003800*                           ANY LINE WITH FEWER THAN 4 FIELDS             
003900*2009-05-19 CXL   SR-1115   COMMENT DENSITY REVIEW - ADDED PARAGRAPH      
004000*                           BANNERS AND PER-STATEMENT NOTES SO THIS       
004100*                           PROGRAM MATCHES THE SHOP'S DOCUMENTED         
004200*                           COMMENTING STANDARD; NO LOGIC CHANGED         
004300*==============================================================           
004400 IDENTIFICATION DIVISION.                                                 
004500 PROGRAM-ID. LOAD-STUD.                                                   
004600 AUTHOR. WEI YU.                                                          
004700 INSTALLATION. SCHOOL RESULTS PROCESSING - REGISTRAR BATCH.               
004800 DATE-WRITTEN. 02-DEC-1986.                                               
004900 DATE-COMPILED.                                                           
005000 SECURITY. UNCLASSIFIED.                                                  
005100                                                                          
005200 ENVIRONMENT DIVISION.                                                    
005300 CONFIGURATION SECTION.                                                   
005400 SPECIAL-NAMES.                                                           
005500     C01 IS TOP-OF-FORM.                                                  
005600                                                                          
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900     SELECT STUDENT-FILE                                                  
006000         ASSIGN TO STUDFILE                                               
006100         ORGANIZATION IS LINE SEQUENTIAL                                  
006200         FILE STATUS IS WS-STUD-FILE-STATUS.                              
006300                                                                          
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600 FD  STUDENT-FILE                                                         
006700     RECORD CONTAINS 1 TO 120 CHARACTERS.                                 
006800 01  STUDENT-FILE-REC          PIC X(120).                                
006900                                                                          
007000 WORKING-STORAGE SECTION.                                                 
007100*FILE STATUS AND LOOP CONTROL                                             
007200 77  WS-STUD-FILE-STATUS      PIC X(02) VALUE SPACES.                     
007300     88  WS-STUD-FILE-OK              VALUE "00".                         
007400     88  WS-STUD-FILE-MISSING         VALUE "35".                         
007500 77  WS-EOF-SW                PIC X(03) VALUE "NO ".                      
007600     88  WS-AT-EOF                    VALUE "YES".                        
007700 77  WS-LINE-VALID-SW         PIC X(03) VALUE "YES".                      
007800     88  WS-LINE-IS-VALID             VALUE "YES".                        
007900*UNSTRING WORK FIELDS FOR ONE INPUT LINE                                  
008000 01  WS-SPLIT-LINE-WA.                                                    
008100     05  WS-SPLIT-ID          PIC X(06).                                  
008200     05  WS-SPLIT-NAME        PIC X(20).                                  
008300     05  WS-SPLIT-AGE         PIC X(03).                                  
008400     05  WS-SPLIT-MARKS       PIC X(40).                                  
008500     05  FILLER               PIC X(10).                                  
008600 01  WS-MARK-SPLIT-WA.                                                    
008700     05  WS-MARK-TOKEN OCCURS 5 TIMES                                     
008800                             PIC X(06).                                   
008900     05  FILLER               PIC X(08).                                  
009000 77  WS-TOKEN-COUNT           PIC 9(02) COMP.                             
009100 77  WS-LINE-TOKEN-COUNT      PIC 9(02) COMP.                             
009200*SHARED SCRATCH FOR THE GENERIC NUMERIC-FIELD TEST BELOW                  
009300 77  WS-NUM-TEST-FLD          PIC X(06) VALUE SPACES.                     
009400 77  WS-NUM-TEST-FLD-R REDEFINES WS-NUM-TEST-FLD                          
009500                             PIC X(06).                                   
009600*ACCUMULATED BY 470-CHECK-ONE-CHAR, ONE DIGIT AT A TIME, SO NO            
009700*MOVE OF A LEFT-JUSTIFIED ALPHANUMERIC TOKEN INTO A NUMERIC               
009800*FIELD IS EVER NEEDED                                                     
009900 77  WS-NUM-VALUE             PIC 9(06) COMP.                             
010000 77  WS-NUMERIC-SW            PIC X(03) VALUE "YES".                      
010100     88  WS-FIELD-IS-NUMERIC          VALUE "YES".                        
010200 77  WS-CHK-IDX               PIC 9(02) COMP.                             
010300 77  WS-CHK-CHAR              PIC X(01).                                  
010400 77  WS-CHK-CHAR-R REDEFINES WS-CHK-CHAR                                  
010500                             PIC 9(01).                                   
010600 77  WS-MARK-IDX              PIC 9(02) COMP.                             
010700*HOLD THE VALIDATED ID AND AGE VALUES SEPARATELY - 460 IS CALLED          
010800*AGAIN FOR AGE BEFORE 420-BUILD-STUD-ROW RUNS, WHICH WOULD                
010900*OTHERWISE CLOBBER THE ID VALUE IN WS-NUM-VALUE                           
011000 77  WS-ID-NUM-VALUE          PIC 9(06) COMP.                             
011100 77  WS-ID-NUM-VALUE-R REDEFINES WS-ID-NUM-VALUE                          
011200                             PIC 9(06) COMP.                              
011300 77  WS-AGE-NUM-VALUE         PIC 9(03) COMP.                             
011400*SCRATCH OUTPUTS FOR THE CALC-GRAD CALL - NOT KEPT ON THE ROW             
011500 77  WS-TOT-OBTAINED-DUMMY    PIC S9(05)V99 COMP-3.                       
011600 77  WS-TOT-MAX-DUMMY         PIC S9(05)    COMP-3.                       
011700 77  WS-PCT-DUMMY             PIC S9(03)V99 COMP-3.                       
011800 77  WS-AVG-DUMMY             PIC S9(03)V9(04) COMP-3.                    
011900                                                                          
012000 LINKAGE SECTION.                                                         
012100 01  LS-SUBJECT-TABLE.                                                    
012200     05  LS-SUBJ-COUNT        PIC 9(01) COMP.                             
012300     05  FILLER               PIC X(03).                                  
012400     05  LS-SUBJECT-ENTRY OCCURS 5 TIMES                                  
012500             INDEXED BY LS-SUBJ-IDX.                                      
012600         COPY "SUBJROW.cpy".                                              
012700 01  LS-STUDENT-TABLE.                                                    
012800     05  LS-STUD-COUNT        PIC 9(03) COMP.                             
012900     05  FILLER               PIC X(03).                                  
013000     05  LS-STUDENT-ENTRY OCCURS 200 TIMES                                
013100             INDEXED BY LS-STUD-IDX.                                      
013200         COPY "STUDROW.cpy".                                              
013300                                                                          
013400 PROCEDURE DIVISION USING LS-SUBJECT-TABLE                                
013500                           LS-STUDENT-TABLE.                              
013600*LOAD THE STUDENT REGISTER, UP TO 200 ROWS, BAD LINES SKIPPED             
013700 100-LOAD-STUD-MAIN.                                                      
013800*SET LS-STUD-COUNT FROM 0                                                 
013900     MOVE 0 TO LS-STUD-COUNT.                                             
014000     PERFORM 200-OPEN-STUD-FILE.                                          
014100*CHECK: WS-STUD-FILE-OK                                                   
014200     IF WS-STUD-FILE-OK                                                   
014300         PERFORM 300-READ-STUD-RECORD                                     
014400         PERFORM 400-PROCESS-ONE-LINE                                     
014500             UNTIL WS-AT-EOF                                              
014600                OR LS-STUD-COUNT >= 200                                   
014700         PERFORM 900-CLOSE-STUD-FILE                                      
014800     END-IF.                                                              
014900     GOBACK.                                                              
015000                                                                          
015100 200-OPEN-STUD-FILE.                                                      
015200*FILE HOUSEKEEPING FOR THIS STEP                                          
015300     OPEN INPUT STUDENT-FILE.                                             
015400                                                                          
015500 300-READ-STUD-RECORD.                                                    
015600     READ STUDENT-FILE                                                    
015700         AT END MOVE "YES" TO WS-EOF-SW                                   
015800     END-READ.                                                            
015900                                                                          
016000 400-PROCESS-ONE-LINE.                                                    
016100     PERFORM 410-SPLIT-STUD-LINE.                                         
016200*CHECK: WS-LINE-IS-VALID                                                  
016300     IF WS-LINE-IS-VALID                                                  
016400         ADD 1 TO LS-STUD-COUNT                                           
016500         PERFORM 420-BUILD-STUD-ROW                                       
016600         CALL "CALC-GRAD" USING LS-SUBJECT-TABLE                          
016700                               LS-STUDENT-ENTRY(LS-STUD-COUNT)            
016800                               WS-TOT-OBTAINED-DUMMY                      
016900                               WS-TOT-MAX-DUMMY                           
017000                               WS-PCT-DUMMY                               
017100                               WS-AVG-DUMMY                               
017200     END-IF.                                                              
017300     PERFORM 300-READ-STUD-RECORD.                                        
017400                                                                          
017500*A LINE IS WELL-FORMED ONLY IF ID, NAME, AGE AND MARKS ALL SPLIT          
017600*OUT AND THE ID AND AGE TOKENS ARE NUMERIC AND NON-ZERO                   
017700 410-SPLIT-STUD-LINE.                                                     
017800*SET WS-LINE-VALID-SW FROM YES                                            
017900     MOVE "YES" TO WS-LINE-VALID-SW.                                      
018000*CLEAR THE WORK AREA BEFORE BUILDING THE NEXT VALUE                       
018100     MOVE SPACES TO WS-SPLIT-LINE-WA.                                     
018200*SET WS-LINE-TOKEN-COUNT FROM 0                                           
018300     MOVE 0 TO WS-LINE-TOKEN-COUNT.                                       
018400*BREAK THE INPUT LINE INTO ITS DELIMITED FIELDS                           
018500     UNSTRING STUDENT-FILE-REC                                            
018600         DELIMITED BY "|"                                                 
018700         INTO WS-SPLIT-ID                                                 
018800              WS-SPLIT-NAME                                               
018900              WS-SPLIT-AGE                                                
019000              WS-SPLIT-MARKS                                              
019100         TALLYING IN WS-LINE-TOKEN-COUNT                                  
019200     END-UNSTRING.                                                        
019300*CHECK: WS-SPLIT-ID = SPACES OR WS-SPLIT-NAME = SPACES                    
019400     IF WS-SPLIT-ID = SPACES OR WS-SPLIT-NAME = SPACES                    
019500             OR WS-SPLIT-AGE = SPACES                                     
019600             OR WS-LINE-TOKEN-COUNT < 4                                   
019700         MOVE "NO " TO WS-LINE-VALID-SW                                   
019800     ELSE                                                                 
019900         PERFORM 430-CHECK-NUMERIC-ID                                     
020000         PERFORM 440-CHECK-NUMERIC-AGE                                    
020100     END-IF.                                                              
020200                                                                          
020300 430-CHECK-NUMERIC-ID.                                                    
020400*SET WS-NUM-TEST-FLD FROM WS-SPLIT-ID                                     
020500     MOVE WS-SPLIT-ID TO WS-NUM-TEST-FLD.                                 
020600     PERFORM 460-TEST-FIELD-NUMERIC.                                      
020700*CHECK: WS-FIELD-IS-NUMERIC                                               
020800     IF WS-FIELD-IS-NUMERIC                                               
020900         MOVE WS-NUM-VALUE TO WS-ID-NUM-VALUE                             
021000         IF WS-ID-NUM-VALUE = 0                                           
021100             MOVE "NO " TO WS-LINE-VALID-SW                               
021200         END-IF                                                           
021300     ELSE                                                                 
021400         MOVE "NO " TO WS-LINE-VALID-SW                                   
021500     END-IF.                                                              
021600                                                                          
021700 440-CHECK-NUMERIC-AGE.                                                   
021800*SET WS-NUM-TEST-FLD FROM WS-SPLIT-AGE                                    
021900     MOVE WS-SPLIT-AGE TO WS-NUM-TEST-FLD.                                
022000     PERFORM 460-TEST-FIELD-NUMERIC.                                      
022100*CHECK: WS-FIELD-IS-NUMERIC                                               
022200     IF WS-FIELD-IS-NUMERIC                                               
022300         MOVE WS-NUM-VALUE TO WS-AGE-NUM-VALUE                            
022400         IF WS-AGE-NUM-VALUE = 0                                          
022500             MOVE "NO " TO WS-LINE-VALID-SW                               
022600         END-IF                                                           
022700     ELSE                                                                 
022800         MOVE "NO " TO WS-LINE-VALID-SW                                   
022900     END-IF.                                                              
023000                                                                          
023100*GENERIC 6-CHARACTER NUMERIC TEST OF WS-NUM-TEST-FLD                      
023200 460-TEST-FIELD-NUMERIC.                                                  
023300*SET WS-NUMERIC-SW FROM YES                                               
023400     MOVE "YES" TO WS-NUMERIC-SW.                                         
023500*SET WS-NUM-VALUE FROM 0                                                  
023600     MOVE 0 TO WS-NUM-VALUE.                                              
023700     PERFORM 470-CHECK-ONE-CHAR                                           
023800         VARYING WS-CHK-IDX FROM 1 BY 1                                   
023900         UNTIL WS-CHK-IDX > 6.                                            
024000                                                                          
024100 470-CHECK-ONE-CHAR.                                                      
024200*SET WS-CHK-CHAR FROM WS-NUM-TEST-FLD(WS-CHK-IDX:1)                       
024300     MOVE WS-NUM-TEST-FLD(WS-CHK-IDX:1) TO WS-CHK-CHAR.                   
024400*CHECK: WS-CHK-CHAR NOT = SPACE                                           
024500     IF WS-CHK-CHAR NOT = SPACE                                           
024600         IF WS-CHK-CHAR < "0" OR WS-CHK-CHAR > "9"                        
024700             MOVE "NO " TO WS-NUMERIC-SW                                  
024800         ELSE                                                             
024900             COMPUTE WS-NUM-VALUE =                                       
025000                 WS-NUM-VALUE * 10 + WS-CHK-CHAR-R                        
025100         END-IF                                                           
025200     END-IF.                                                              
025300                                                                          
025400 420-BUILD-STUD-ROW.                                                      
025500     INITIALIZE LS-STUDENT-ENTRY(LS-STUD-COUNT).                          
025600*SET STU-ID(LS-STUD-COUNT) FROM WS-ID-NUM-VALUE                           
025700     MOVE WS-ID-NUM-VALUE TO STU-ID(LS-STUD-COUNT).                       
025800*SET STU-NAME(LS-STUD-COUNT) FROM WS-SPLIT-NAME                           
025900     MOVE WS-SPLIT-NAME TO STU-NAME(LS-STUD-COUNT).                       
026000*SET STU-AGE(LS-STUD-COUNT) FROM WS-AGE-NUM-VALUE                         
026100     MOVE WS-AGE-NUM-VALUE TO STU-AGE(LS-STUD-COUNT).                     
026200*SET STU-AGE-ED(LS-STUD-COUNT) FROM STU-AGE(LS-STUD-COUNT)                
026300     MOVE STU-AGE(LS-STUD-COUNT) TO STU-AGE-ED(LS-STUD-COUNT).            
026400     PERFORM 480-SPLIT-MARKS-TOKENS.                                      
026500     PERFORM 490-STORE-MARK-SLOTS                                         
026600         VARYING WS-MARK-IDX FROM 1 BY 1                                  
026700         UNTIL WS-MARK-IDX > 5.                                           
026800                                                                          
026900 480-SPLIT-MARKS-TOKENS.                                                  
027000*CLEAR THE WORK AREA BEFORE BUILDING THE NEXT VALUE                       
027100     MOVE SPACES TO WS-MARK-SPLIT-WA.                                     
027200*SET WS-TOKEN-COUNT FROM 0                                                
027300     MOVE 0 TO WS-TOKEN-COUNT.                                            
027400*BREAK THE INPUT LINE INTO ITS DELIMITED FIELDS                           
027500     UNSTRING WS-SPLIT-MARKS                                              
027600         DELIMITED BY ","                                                 
027700         INTO WS-MARK-TOKEN(1) WS-MARK-TOKEN(2) WS-MARK-TOKEN(3)          
027800              WS-MARK-TOKEN(4) WS-MARK-TOKEN(5)                           
027900         TALLYING IN WS-TOKEN-COUNT                                       
028000     END-UNSTRING.                                                        
028100                                                                          
028200*ONLY THE FIRST SUBJ-COUNT SLOTS ARE MEANINGFUL, REST STAY -1             
028300 490-STORE-MARK-SLOTS.                                                    
028400*CHECK: WS-MARK-IDX > LS-SUBJ-COUNT                                       
028500     IF WS-MARK-IDX > LS-SUBJ-COUNT                                       
028600         MOVE -1 TO STU-MARK(LS-STUD-COUNT WS-MARK-IDX)                   
028700     ELSE                                                                 
028800         IF WS-MARK-IDX > WS-TOKEN-COUNT                                  
028900                 OR WS-MARK-TOKEN(WS-MARK-IDX) = SPACES                   
029000             MOVE -1 TO STU-MARK(LS-STUD-COUNT WS-MARK-IDX)               
029100         ELSE                                                             
029200             MOVE WS-MARK-TOKEN(WS-MARK-IDX) TO WS-NUM-TEST-FLD           
029300             PERFORM 460-TEST-FIELD-NUMERIC                               
029400             IF WS-FIELD-IS-NUMERIC                                       
029500                 MOVE WS-NUM-VALUE                                        
029600                     TO STU-MARK(LS-STUD-COUNT WS-MARK-IDX)               
029700             ELSE                                                         
029800                 MOVE -1 TO STU-MARK(LS-STUD-COUNT WS-MARK-IDX)           
029900             END-IF                                                       
030000         END-IF                                                           
030100     END-IF.                                                              
030200                                                                          
030300 900-CLOSE-STUD-FILE.                                                     
030400*FILE HOUSEKEEPING FOR THIS STEP                                          
030500     CLOSE STUDENT-FILE.                                                  
030600                                                                          
030700 END PROGRAM LOAD-STUD.                                                   
