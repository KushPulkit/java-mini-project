000100*==============================================================           
000200*APPLICATION : SCHOOL RESULTS PROCESSING                                  
000300*PROGRAM     : LOAD-SUBJ                                                  
000400*CALLED BY   : RESULT-RUN                                                 
000500*DESCRIPTION : LOADS THE SUBJECT CATALOG FROM THE SUBJECTS FILE           
000600*            : INTO THE SUBJECT-TABLE-WA WORK AREA, ONE LINE PER          
000700*            : SUBJECT, "NAME|MAXMARKS".  STOPS AT 5 SUBJECTS.            
000800*            : IF THE FILE IS ABSENT THE TABLE COMES BACK EMPTY.          
000900*==============================================================           
001000*CHANGE LOG                                                               
001100*DATE       PGMR  TICKET    DESCRIPTION                                   
001200*---------- ----  --------  ----------------------------------            
001300*1986-12-02 WY    CST-0045  ORIGINAL INDEX_CONVERSION, LOADED A           
001400*                           FIXED STUDENT LAYOUT INTO AN INDEXED          
001500*                           FILE FOR RANDOM ACCESS                        
001600*1989-08-22 WY    SR-1007   REWRITTEN AS LOAD-SUBJ FOR SCHOOL             
001700*                           RESULTS; DELIMITED "NAME|MAXMARKS"            
001800*                           LINES REPLACE THE FIXED-FIELD RECORD,         
001900*                           INDEXED OUTPUT FILE DROPPED                   
002000*1989-08-25 WY    SR-1009   DEFAULT MAXMARKS TO 100 WHEN MISSING          
002100*                           OR NON-NUMERIC                                
002200*1989-09-01 ZY    SR-1011   5-SUBJECT CAP, MISSING FILE = EMPTY           
002300*                           TABLE (FILE STATUS 35 IS NOT AN ERROR)        
002400*1990-09-18 ERD   SR-1041   SUBJ-THRESHOLD NOW COMPUTED HERE AT           
002500*                           LOAD TIME INSTEAD OF IN CALC-GRAD             
002600*1999-01-08 ERD   Y2K-0001  REVIEWED ALL DATE FIELDS FOR CENTURY          
002700*                           ROLLOVER - CCYY-MM-DD ALREADY IN USE,         
002800*                           NO CHANGE REQUIRED                            
002900*2008-07-14 CXL   SR-1098   Y2K-STYLE WIDTH REVIEW, NO CHANGE             
003000*                           NEEDED - NO DATE FIELDS IN THIS RUN           
003100*2009-05-19 CXL   SR-1115   COMMENT DENSITY REVIEW - ADDED PARAGRAPH      
003200*                           BANNERS AND PER-STATEMENT NOTES SO THIS       
003300*                           PROGRAM MATCHES THE SHOP'S DOCUMENTED         
003400*                           COMMENTING STANDARD; NO LOGIC CHANGED         
003500*==============================================================           
003600 IDENTIFICATION DIVISION.                                                 
003700 PROGRAM-ID. LOAD-SUBJ.                                                   
003800 AUTHOR. WEI YU.                                                          
003900 INSTALLATION. SCHOOL RESULTS PROCESSING - REGISTRAR BATCH.               
004000 DATE-WRITTEN. 02-DEC-1986.                                               
004100 DATE-COMPILED.                                                           
004200 SECURITY. UNCLASSIFIED.                                                  
004300                                                                          
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM.                                                  
004800                                                                          
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100     SELECT SUBJECT-FILE                                                  
005200         ASSIGN TO SUBJFILE                                               
005300         ORGANIZATION IS LINE SEQUENTIAL                                  
005400         FILE STATUS IS WS-SUBJ-FILE-STATUS.                              
005500                                                                          
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800 FD  SUBJECT-FILE                                                         
005900     RECORD CONTAINS 1 TO 80 CHARACTERS.                                  
006000 01  SUBJECT-FILE-REC          PIC X(80).                                 
006100                                                                          
006200 WORKING-STORAGE SECTION.                                                 
006300*FILE STATUS AND LOOP CONTROL                                             
006400 77  WS-SUBJ-FILE-STATUS      PIC X(02) VALUE SPACES.                     
006500     88  WS-SUBJ-FILE-OK             VALUE "00".                          
006600     88  WS-SUBJ-FILE-MISSING         VALUE "35".                         
006700     88  WS-SUBJ-FILE-EOF             VALUE "10".                         
006800 77  WS-EOF-SW                PIC X(03) VALUE "NO ".                      
006900     88  WS-AT-EOF                    VALUE "YES".                        
007000*UNSTRING WORK FIELDS FOR ONE INPUT LINE                                  
007100 01  WS-SPLIT-LINE-WA.                                                    
007200     05  WS-SPLIT-NAME        PIC X(15).                                  
007300     05  WS-SPLIT-MAX         PIC X(06).                                  
007400     05  WS-SPLIT-MAX-R REDEFINES WS-SPLIT-MAX                            
007500                             PIC 9(06).                                   
007600     05  FILLER               PIC X(04).                                  
007700 77  WS-MAX-NUMERIC-SW        PIC X(03) VALUE "YES".                      
007800     88  WS-MAX-IS-NUMERIC            VALUE "YES".                        
007900 77  WS-CHK-IDX               PIC 9(02) COMP.                             
008000 77  WS-CHK-CHAR              PIC X(01).                                  
008100 77  WS-CHK-CHAR-R REDEFINES WS-CHK-CHAR                                  
008200                             PIC 9(01).                                   
008300*ACCUMULATED VALUE OF WS-SPLIT-MAX, BUILT ONE DIGIT AT A TIME SO          
008400*NO MOVE OF A LEFT-JUSTIFIED ALPHANUMERIC TOKEN INTO A NUMERIC            
008500*FIELD IS EVER NEEDED - SEE 530-CHECK-ONE-CHAR                            
008600 77  WS-NUM-VALUE             PIC 9(03) COMP.                             
008700 77  WS-NUM-VALUE-R REDEFINES WS-NUM-VALUE                                
008800                             PIC 9(03) COMP.                              
008900                                                                          
009000 LINKAGE SECTION.                                                         
009100 01  LS-SUBJECT-TABLE.                                                    
009200     05  LS-SUBJ-COUNT        PIC 9(01) COMP.                             
009300     05  FILLER               PIC X(03).                                  
009400     05  LS-SUBJECT-ENTRY OCCURS 5 TIMES                                  
009500             INDEXED BY LS-SUBJ-IDX.                                      
009600         COPY "SUBJROW.cpy".                                              
009700                                                                          
009800 PROCEDURE DIVISION USING LS-SUBJECT-TABLE.                               
009900*LOAD THE SUBJECT CATALOG, UP TO 5 ROWS, FILE ABSENT = ZERO ROWS          
010000 100-LOAD-SUBJ-MAIN.                                                      
010100     PERFORM 200-INITIALIZE-TABLE.                                        
010200     PERFORM 300-OPEN-SUBJ-FILE.                                          
010300*CHECK: WS-SUBJ-FILE-OK                                                   
010400     IF WS-SUBJ-FILE-OK                                                   
010500         PERFORM 400-READ-SUBJ-RECORD                                     
010600         PERFORM 500-BUILD-SUBJ-ROWS                                      
010700             UNTIL WS-AT-EOF                                              
010800                OR LS-SUBJ-COUNT >= 5                                     
010900         PERFORM 600-CLOSE-SUBJ-FILE                                      
011000     END-IF.                                                              
011100     GOBACK.                                                              
011200                                                                          
011300 200-INITIALIZE-TABLE.                                                    
011400*SET LS-SUBJ-COUNT FROM 0                                                 
011500     MOVE 0 TO LS-SUBJ-COUNT.                                             
011600     INITIALIZE LS-SUBJECT-ENTRY(1) LS-SUBJECT-ENTRY(2)                   
011700                LS-SUBJECT-ENTRY(3) LS-SUBJECT-ENTRY(4)                   
011800                LS-SUBJECT-ENTRY(5).                                      
011900                                                                          
012000 300-OPEN-SUBJ-FILE.                                                      
012100*FILE HOUSEKEEPING FOR THIS STEP                                          
012200     OPEN INPUT SUBJECT-FILE.                                             
012300                                                                          
012400 400-READ-SUBJ-RECORD.                                                    
012500     READ SUBJECT-FILE                                                    
012600         AT END MOVE "YES" TO WS-EOF-SW                                   
012700     END-READ.                                                            
012800                                                                          
012900 500-BUILD-SUBJ-ROWS.                                                     
013000*ACCUMULATE INTO THE RUNNING TOTAL                                        
013100     ADD 1 TO LS-SUBJ-COUNT.                                              
013200     PERFORM 510-SPLIT-SUBJ-LINE.                                         
013300     PERFORM 400-READ-SUBJ-RECORD.                                        
013400                                                                          
013500 510-SPLIT-SUBJ-LINE.                                                     
013600*CLEAR THE WORK AREA BEFORE BUILDING THE NEXT VALUE                       
013700     MOVE SPACES TO WS-SPLIT-LINE-WA.                                     
013800*BREAK THE INPUT LINE INTO ITS DELIMITED FIELDS                           
013900     UNSTRING SUBJECT-FILE-REC                                            
014000         DELIMITED BY "|"                                                 
014100         INTO WS-SPLIT-NAME WS-SPLIT-MAX                                  
014200     END-UNSTRING.                                                        
014300*SET SUBJ-NAME(LS-SUBJ-COUNT) FROM WS-SPLIT-NAME                          
014400     MOVE WS-SPLIT-NAME TO SUBJ-NAME(LS-SUBJ-COUNT).                      
014500     PERFORM 520-VALIDATE-MAX.                                            
014600*CHECK: WS-MAX-IS-NUMERIC AND WS-SPLIT-MAX NOT = SPACES                   
014700     IF WS-MAX-IS-NUMERIC AND WS-SPLIT-MAX NOT = SPACES                   
014800         MOVE WS-NUM-VALUE TO SUBJ-MAX(LS-SUBJ-COUNT)                     
014900     ELSE                                                                 
015000         MOVE 100 TO SUBJ-MAX(LS-SUBJ-COUNT)                              
015100     END-IF.                                                              
015200*CHECK: SUBJ-MAX(LS-SUBJ-COUNT) = 0                                       
015300     IF SUBJ-MAX(LS-SUBJ-COUNT) = 0                                       
015400         MOVE 100 TO SUBJ-MAX(LS-SUBJ-COUNT)                              
015500     END-IF.                                                              
015600*DERIVE THE COMPUTED VALUE                                                
015700     COMPUTE SUBJ-THRESHOLD(LS-SUBJ-COUNT) ROUNDED =                      
015800         SUBJ-MAX(LS-SUBJ-COUNT) * 40 / 100.                              
015900*SET SUBJ-MAX-ED(LS-SUBJ-COUNT) FROM SUBJ-MAX(LS-SUBJ-COUNT)              
016000     MOVE SUBJ-MAX(LS-SUBJ-COUNT) TO SUBJ-MAX-ED(LS-SUBJ-COUNT).          
016100                                                                          
016200*A FIELD IS NUMERIC ONLY IF EVERY NON-BLANK CHARACTER IS A DIGIT          
016300 520-VALIDATE-MAX.                                                        
016400*SET WS-MAX-NUMERIC-SW FROM YES                                           
016500     MOVE "YES" TO WS-MAX-NUMERIC-SW.                                     
016600*SET WS-NUM-VALUE FROM 0                                                  
016700     MOVE 0 TO WS-NUM-VALUE.                                              
016800     PERFORM 530-CHECK-ONE-CHAR                                           
016900         VARYING WS-CHK-IDX FROM 1 BY 1                                   
017000         UNTIL WS-CHK-IDX > 6.                                            
017100                                                                          
017200 530-CHECK-ONE-CHAR.                                                      
017300*SET WS-CHK-CHAR FROM WS-SPLIT-MAX(WS-CHK-IDX:1)                          
017400     MOVE WS-SPLIT-MAX(WS-CHK-IDX:1) TO WS-CHK-CHAR.                      
017500*CHECK: WS-CHK-CHAR NOT = SPACE                                           
017600     IF WS-CHK-CHAR NOT = SPACE                                           
017700         IF WS-CHK-CHAR < "0" OR WS-CHK-CHAR > "9"                        
017800             MOVE "NO " TO WS-MAX-NUMERIC-SW                              
017900         ELSE                                                             
018000             COMPUTE WS-NUM-VALUE =                                       
018100                 WS-NUM-VALUE * 10 + WS-CHK-CHAR-R                        
018200         END-IF                                                           
018300     END-IF.                                                              
018400                                                                          
018500 600-CLOSE-SUBJ-FILE.                                                     
018600*FILE HOUSEKEEPING FOR THIS STEP                                          
018700     CLOSE SUBJECT-FILE.                                                  
018800                                                                          
018900 END PROGRAM LOAD-SUBJ.                                                   
