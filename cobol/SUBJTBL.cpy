000100*================================================================         
000200*APPLICATION : SCHOOL RESULTS PROCESSING                                  
000300*COPYBOOK    : SUBJTBL                                                    
000400*DESCRIPTION : WORK AREA HOLDING THE SUBJECT CATALOG.  LOADED BY          
000500*            : LOAD-SUBJ, MAINTAINED BY MAINT-REC, READ BY                
000600*            : CALC-GRAD AND RESULT-RUN.  MAXIMUM OF 5 SUBJECTS           
000700*            : PER THE REGISTRAR'S CURRENT FORM LAYOUT.                   
000800*================================================================         
000900*CHANGE LOG                                                               
001000*DATE       PGMR  TICKET    DESCRIPTION                                   
001100*---------- ----  --------  ------------------------------------          
001200*1986-12-01 WY    CST-0041  ORIGINAL SUBJECT WORK AREA, FIXED-FORM        
001300*                           RECORD LAID OUT FOR THE REGISTRAR'S           
001400*                           COURSE-CATALOG CARD FILE                      
001500*1989-08-22 WY    SR-1007   REBUILT AS SCHOOL RESULTS SUBJECT WA,         
001600*                           5-ROW TABLE REPLACES PROGRAM-OF-STUDY         
001700*                           LOOKUP TABLE FROM THE OLD LAYOUT              
001800*1990-04-03 ERD   SR-1033   ADDED SUBJ-MAX-ED FOR REPORT EDIT             
001900*1990-09-18 ERD   SR-1041   ROW LAYOUT SPLIT OUT TO SUBJROW SO            
002000*                           CALC-GRAD CAN SHARE IT - ALSO ADDED           
002100*                           SUBJ-THRESHOLD (40 PERCENT LINE)              
002200*1999-01-08 ERD   Y2K-0001  REVIEWED FOR CENTURY ROLLOVER - NO            
002300*                           DATE FIELDS IN THIS WORK AREA, NO CHANGE      
002400*                           REQUIRED                                      
002500*2008-07-14 CXL   SR-1098   Y2K-STYLE WIDTH REVIEW, NO CHANGE             
002600*                           NEEDED - ALL DATE FIELDS ARE EXTERNAL         
002700*                           TO THIS WORK AREA                             
002800*================================================================         
002900 01  SUBJECT-TABLE-WA.                                                    
003000*    NUMBER OF SUBJECTS CURRENTLY ON FILE, 0 THRU 5                       
003100     05  SUBJ-COUNT              PIC 9(01) COMP.                          
003200     05  FILLER                  PIC X(03).                               
003300     05  SUBJECT-ENTRY OCCURS 5 TIMES                                     
003400             INDEXED BY SUBJ-IDX.                                         
003500         COPY "SUBJROW.cpy".                                              
