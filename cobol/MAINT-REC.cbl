000100*==============================================================           
000200*APPLICATION : SCHOOL RESULTS PROCESSING                                  
000300*PROGRAM     : MAINT-REC                                                  
000400*CALLED BY   : RESULT-RUN                                                 
000500*DESCRIPTION : PERFORMS ONE MAINTENANCE FUNCTION AGAINST THE              
000600*            : SUBJECT AND STUDENT WORK AREAS - ADD/REMOVE A              
000700*            : SUBJECT, ADD/RENAME/DELETE A STUDENT, UPDATE ONE           
000800*            : MARK, OR UPDATE A STUDENT'S GRADUATION DETAILS.            
000900*            : THE FUNCTION CODE AND ITS DATA ARRIVE IN                   
001000*            : LS-MAINT-REQUEST; THE RESULT COMES BACK IN                 
001100*            : LS-MAINT-STATUS.  NO FILE I-O IS DONE HERE - THE           
001200*            : CALLER SAVES THE TABLES BACK TO DISK WHEN READY.           
001300*==============================================================           
001400*CHANGE LOG                                                               
001500*DATE       PGMR  TICKET    DESCRIPTION                                   
001600*---------- ----  --------  ----------------------------------            
001700*1986-12-05 WY    CST-0061  ORIGINAL UPDATE-STUD-FILE, SCREEN-            
001800*                           DRIVEN TUITION UPDATE AGAINST THE             
001900*                           INDEXED STUDENT FILE                          
002000*1989-08-23 WY    SR-1007   REWRITTEN AS MAINT-REC FOR SCHOOL             
002100*                           RESULTS; SCREEN SECTION DROPPED,              
002200*                           DRIVEN BY A FUNCTION CODE INSTEAD             
002300*1989-09-02 ZY    SR-1013   ADDED ADD/REMOVE SUBJECT, ADD/                
002400*                           DELETE STUDENT FUNCTIONS                      
002500*1989-09-19 ZY    SR-1014   UPDATE-MARK RECOMPUTES GRADE AND              
002600*                           PASS FLAG THROUGH CALC-GRAD                   
002700*1989-11-30 ZY    SR-1019   ADDED UG FUNCTION FOR THE                     
002800*                           GRADUATING-STUDENT EXTENSION FIELDS           
002900*1990-02-14 ERD   SR-1028   SUBJECT/STUDENT NAME LOOKUPS NOW              
003000*                           CASE-INSENSITIVE VIA INSPECT                  
003100*                           CONVERTING, NOT A STRAIGHT COMPARE            
003200*1990-09-18 ERD   SR-1041   LINKAGE ROWS NOW COPY SUBJROW AND             
003300*                           STUDROW INSTEAD OF HAND-KEYED PIC             
003400*1999-01-08 ERD   Y2K-0001  REVIEWED ALL DATE FIELDS FOR CENTURY          
003500*                           ROLLOVER - CCYY-MM-DD ALREADY IN USE,         
003600*                           NO CHANGE REQUIRED                            
003700*2008-07-14 CXL   SR-1098   Y2K-STYLE WIDTH REVIEW, NO CHANGE             
003800*                           NEEDED - NO DATE FIELDS IN THIS WA            
003900*2009-03-02 CXL   SR-1104   NO LOGIC CHANGE HERE - UG STILL JUST          
004000*                           STORES GRAD-FLAG/GRAD-STAT/TRANSCRIPT.        
004100*                           RESULT-RUN 540/550 NOW PRINTS THEM            
004200*                           BACK OUT, WHICH IT NEVER DID BEFORE           
004300*2009-05-18 CXL   SR-1110   DISPATCH NOW USES PERFORM ... THRU            
004400*                           RANGES PER THE SHOP'S STANDARDS REVIEW;       
004500*                           700-UPDATE-MARK REWORKED WITH A GO TO         
004600*                           EARLY EXIT INSTEAD OF NESTED IF/ELSE          
004700*2009-05-19 CXL   SR-1115   COMMENT DENSITY REVIEW - ADDED PARAGRAPH      
004800*                           BANNERS AND PER-STATEMENT NOTES SO THIS       
004900*                           PROGRAM MATCHES THE SHOP'S DOCUMENTED         
005000*                           COMMENTING STANDARD; NO LOGIC CHANGED         
005100*==============================================================           
005200 IDENTIFICATION DIVISION.                                                 
005300 PROGRAM-ID. MAINT-REC.                                                   
005400 AUTHOR. WEI YU.                                                          
005500 INSTALLATION. SCHOOL RESULTS PROCESSING - REGISTRAR BATCH.               
005600 DATE-WRITTEN. 05-DEC-1986.                                               
005700 DATE-COMPILED.                                                           
005800 SECURITY. UNCLASSIFIED.                                                  
005900                                                                          
006000 ENVIRONMENT DIVISION.                                                    
006100 CONFIGURATION SECTION.                                                   
006200 SPECIAL-NAMES.                                                           
006300     C01 IS TOP-OF-FORM.                                                  
006400                                                                          
006500 DATA DIVISION.                                                           
006600 WORKING-STORAGE SECTION.                                                 
006700*CASE-FOLDING TABLES FOR NAME LOOKUPS                                     
006800 77  WS-LOWER-ALPHABET   PIC X(26)                                        
006900         VALUE "abcdefghijklmnopqrstuvwxyz".                              
007000 77  WS-UPPER-ALPHABET   PIC X(26)                                        
007100         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                              
007200 77  WS-UPPER-REQ-NAME   PIC X(15).                                       
007300 77  WS-UPPER-TABLE-NAME PIC X(15).                                       
007400*SEARCH RESULT HOLDERS                                                    
007500 77  WS-FOUND-SW         PIC X(03) VALUE "NO ".                           
007600     88  WS-FOUND                   VALUE "YES".                          
007700 77  WS-FOUND-IDX        PIC 9(03) COMP.                                  
007800 77  WS-FOUND-IDX-R REDEFINES WS-FOUND-IDX                                
007900                     PIC 9(03) COMP.                                      
008000 77  WS-STUD-FOUND-IDX   PIC 9(03) COMP.                                  
008100 77  WS-STUD-FOUND-IDX-R REDEFINES WS-STUD-FOUND-IDX                      
008200                     PIC 9(03) COMP.                                      
008300 77  WS-SUBJ-FOUND-IDX   PIC 9(01) COMP.                                  
008400 77  WS-SUBJ-FOUND-IDX-R REDEFINES WS-SUBJ-FOUND-IDX                      
008500                     PIC 9(01) COMP.                                      
008600*LOOP CONTROL                                                             
008700 77  WS-SUBJ-SCAN-IDX    PIC 9(01) COMP.                                  
008800 77  WS-STUD-SCAN-IDX    PIC 9(03) COMP.                                  
008900 77  WS-MARK-SCAN-IDX    PIC 9(02) COMP.                                  
009000*SCRATCH OUTPUTS FOR THE CALC-GRAD CALL - NOT KEPT ON THE ROW             
009100 77  WS-TOT-OBTAINED-DUMMY  PIC S9(05)V99 COMP-3.                         
009200 77  WS-TOT-MAX-DUMMY       PIC S9(05)    COMP-3.                         
009300 77  WS-PCT-DUMMY           PIC S9(03)V99 COMP-3.                         
009400 77  WS-AVG-DUMMY           PIC S9(03)V9(04) COMP-3.                      
009500                                                                          
009600 LINKAGE SECTION.                                                         
009700 01  LS-SUBJECT-TABLE.                                                    
009800     05  LS-SUBJ-COUNT       PIC 9(01) COMP.                              
009900     05  FILLER              PIC X(03).                                   
010000     05  LS-SUBJECT-ENTRY OCCURS 5 TIMES                                  
010100             INDEXED BY LS-SUBJ-IDX.                                      
010200         COPY "SUBJROW.cpy".                                              
010300 01  LS-STUDENT-TABLE.                                                    
010400     05  LS-STUD-COUNT       PIC 9(03) COMP.                              
010500     05  FILLER              PIC X(03).                                   
010600     05  LS-STUDENT-ENTRY OCCURS 200 TIMES                                
010700             INDEXED BY LS-STUD-IDX.                                      
010800         COPY "STUDROW.cpy".                                              
010900*ONE MAINTENANCE REQUEST AND ITS STATUS - SHARED WITH THE                 
011000*CALLER SO BOTH SIDES AGREE ON THE LAYOUT                                 
011100     COPY "MAINTREQ.cpy".                                                 
011200                                                                          
011300 PROCEDURE DIVISION USING LS-SUBJECT-TABLE                                
011400                           LS-STUDENT-TABLE                               
011500                           LS-MAINT-REQUEST                               
011600                           LS-MAINT-STATUS.                               
011700*DISPATCH ON THE FUNCTION CODE IN THE REQUEST                             
011800 100-MAINT-REC-MAIN.                                                      
011900*SET LS-MAINT-STATUS FROM 00                                              
012000     MOVE "00" TO LS-MAINT-STATUS.                                        
012100*DISPATCH ON THE CONDITION THAT FIRST EVALUATES TRUE                      
012200     EVALUATE TRUE                                                        
012300         WHEN LS-FN-ADD-SUBJECT                                           
012400             PERFORM 200-ADD-SUBJECT THRU 200-ADD-SUBJECT-EXIT            
012500         WHEN LS-FN-REMOVE-SUBJECT                                        
012600             PERFORM 300-REMOVE-SUBJECT THRU 300-REMOVE-SUBJECT-EXIT      
012700         WHEN LS-FN-ADD-STUDENT                                           
012800             PERFORM 400-ADD-STUDENT THRU 400-ADD-STUDENT-EXIT            
012900         WHEN LS-FN-UPDATE-NAME                                           
013000             PERFORM 500-UPDATE-NAME THRU 500-UPDATE-NAME-EXIT            
013100         WHEN LS-FN-DELETE-STUDENT                                        
013200             PERFORM 600-DELETE-STUDENT THRU 600-DELETE-STUDENT-EXIT      
013300         WHEN LS-FN-UPDATE-MARK                                           
013400             PERFORM 700-UPDATE-MARK THRU 700-UPDATE-MARK-EXIT            
013500         WHEN LS-FN-UPDATE-GRAD                                           
013600             PERFORM 800-UPDATE-GRAD THRU 800-UPDATE-GRAD-EXIT            
013700         WHEN OTHER                                                       
013800             MOVE "04" TO LS-MAINT-STATUS                                 
013900     END-EVALUATE.                                                        
014000     GOBACK.                                                              
014100                                                                          
014200*REJECT A FULL TABLE, A DUPLICATE NAME, OR A ZERO MAX MARKS               
014300 200-ADD-SUBJECT.                                                         
014400*CHECK: LS-SUBJ-COUNT >= 5                                                
014500     IF LS-SUBJ-COUNT >= 5                                                
014600         MOVE "01" TO LS-MAINT-STATUS                                     
014700     ELSE                                                                 
014800         PERFORM 210-FIND-SUBJECT-BY-NAME                                 
014900         IF WS-FOUND                                                      
015000             MOVE "02" TO LS-MAINT-STATUS                                 
015100         ELSE                                                             
015200             IF LS-REQ-SUBJ-MAX = 0                                       
015300                 MOVE "03" TO LS-MAINT-STATUS                             
015400             ELSE                                                         
015500                 PERFORM 230-STORE-NEW-SUBJECT                            
015600                 PERFORM 240-EXTEND-STUDENT-MARKS                         
015700             END-IF                                                       
015800         END-IF                                                           
015900     END-IF.                                                              
016000                                                                          
016100 200-ADD-SUBJECT-EXIT.                                                    
016200     EXIT.                                                                
016300                                                                          
016400*CASE-INSENSITIVE SUBJECT NAME LOOKUP, SHARED BY 200/300/700              
016500 210-FIND-SUBJECT-BY-NAME.                                                
016600*SET WS-FOUND-SW FROM NO                                                  
016700     MOVE "NO " TO WS-FOUND-SW.                                           
016800*SET WS-FOUND-IDX FROM 0                                                  
016900     MOVE 0 TO WS-FOUND-IDX.                                              
017000*SET WS-UPPER-REQ-NAME FROM LS-REQ-SUBJ-NAME                              
017100     MOVE LS-REQ-SUBJ-NAME TO WS-UPPER-REQ-NAME.                          
017200     INSPECT WS-UPPER-REQ-NAME                                            
017300         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.               
017400     PERFORM 220-CHECK-ONE-SUBJECT-NAME                                   
017500         VARYING WS-SUBJ-SCAN-IDX FROM 1 BY 1                             
017600         UNTIL WS-SUBJ-SCAN-IDX > LS-SUBJ-COUNT                           
017700            OR WS-FOUND.                                                  
017800                                                                          
017900 220-CHECK-ONE-SUBJECT-NAME.                                              
018000*SET WS-UPPER-TABLE-NAME FROM SUBJ-NAME(WS-SUBJ-SCAN-IDX)                 
018100     MOVE SUBJ-NAME(WS-SUBJ-SCAN-IDX) TO WS-UPPER-TABLE-NAME.             
018200     INSPECT WS-UPPER-TABLE-NAME                                          
018300         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.               
018400*CHECK: WS-UPPER-TABLE-NAME = WS-UPPER-REQ-NAME                           
018500     IF WS-UPPER-TABLE-NAME = WS-UPPER-REQ-NAME                           
018600         MOVE "YES" TO WS-FOUND-SW                                        
018700         MOVE WS-SUBJ-SCAN-IDX TO WS-FOUND-IDX                            
018800     END-IF.                                                              
018900                                                                          
019000 230-STORE-NEW-SUBJECT.                                                   
019100*ACCUMULATE INTO THE RUNNING TOTAL                                        
019200     ADD 1 TO LS-SUBJ-COUNT.                                              
019300     INITIALIZE LS-SUBJECT-ENTRY(LS-SUBJ-COUNT).                          
019400*SET SUBJ-NAME(LS-SUBJ-COUNT) FROM LS-REQ-SUBJ-NAME                       
019500     MOVE LS-REQ-SUBJ-NAME TO SUBJ-NAME(LS-SUBJ-COUNT).                   
019600*SET SUBJ-MAX(LS-SUBJ-COUNT) FROM LS-REQ-SUBJ-MAX                         
019700     MOVE LS-REQ-SUBJ-MAX TO SUBJ-MAX(LS-SUBJ-COUNT).                     
019800*SET SUBJ-MAX-ED(LS-SUBJ-COUNT) FROM LS-REQ-SUBJ-MAX                      
019900     MOVE LS-REQ-SUBJ-MAX TO SUBJ-MAX-ED(LS-SUBJ-COUNT).                  
020000*DERIVE THE COMPUTED VALUE                                                
020100     COMPUTE SUBJ-THRESHOLD(LS-SUBJ-COUNT) ROUNDED =                      
020200         SUBJ-MAX(LS-SUBJ-COUNT) * 40 / 100.                              
020300                                                                          
020400*EVERY EXISTING STUDENT GETS A NEW -1 SLOT FOR THE NEW SUBJECT            
020500 240-EXTEND-STUDENT-MARKS.                                                
020600     PERFORM 250-EXTEND-ONE-STUDENT                                       
020700         VARYING WS-STUD-SCAN-IDX FROM 1 BY 1                             
020800         UNTIL WS-STUD-SCAN-IDX > LS-STUD-COUNT.                          
020900                                                                          
021000 250-EXTEND-ONE-STUDENT.                                                  
021100*SET STU-MARK(WS-STUD-SCAN-IDX LS-SUBJ-COUNT) FROM -1                     
021200     MOVE -1 TO STU-MARK(WS-STUD-SCAN-IDX LS-SUBJ-COUNT).                 
021300*CALL CALC-GRAD FOR THIS STEP                                             
021400     CALL "CALC-GRAD" USING LS-SUBJECT-TABLE                              
021500                           LS-STUDENT-ENTRY(WS-STUD-SCAN-IDX)             
021600                           WS-TOT-OBTAINED-DUMMY                          
021700                           WS-TOT-MAX-DUMMY                               
021800                           WS-PCT-DUMMY                                   
021900                           WS-AVG-DUMMY.                                  
022000                                                                          
022100*DROP THE SUBJECT, SHIFT THE REST LEFT, DROP THE LAST MARK                
022200*COLUMN FOR EVERY STUDENT NO MATTER WHICH SUBJECT WAS REMOVED             
022300 300-REMOVE-SUBJECT.                                                      
022400     PERFORM 210-FIND-SUBJECT-BY-NAME.                                    
022500*CHECK: NOT WS-FOUND                                                      
022600     IF NOT WS-FOUND                                                      
022700         MOVE "04" TO LS-MAINT-STATUS                                     
022800     ELSE                                                                 
022900         PERFORM 310-SHIFT-SUBJECTS-LEFT                                  
023000         SUBTRACT 1 FROM LS-SUBJ-COUNT                                    
023100         PERFORM 320-SHRINK-STUDENT-MARKS                                 
023200     END-IF.                                                              
023300                                                                          
023400 300-REMOVE-SUBJECT-EXIT.                                                 
023500     EXIT.                                                                
023600                                                                          
023700 310-SHIFT-SUBJECTS-LEFT.                                                 
023800     PERFORM 311-SHIFT-ONE-SUBJECT                                        
023900         VARYING WS-SUBJ-SCAN-IDX FROM WS-FOUND-IDX BY 1                  
024000         UNTIL WS-SUBJ-SCAN-IDX >= LS-SUBJ-COUNT.                         
024100                                                                          
024200 311-SHIFT-ONE-SUBJECT.                                                   
024300     MOVE LS-SUBJECT-ENTRY(WS-SUBJ-SCAN-IDX + 1)                          
024400         TO LS-SUBJECT-ENTRY(WS-SUBJ-SCAN-IDX).                           
024500                                                                          
024600 320-SHRINK-STUDENT-MARKS.                                                
024700     PERFORM 330-SHRINK-ONE-STUDENT                                       
024800         VARYING WS-STUD-SCAN-IDX FROM 1 BY 1                             
024900         UNTIL WS-STUD-SCAN-IDX > LS-STUD-COUNT.                          
025000                                                                          
025100 330-SHRINK-ONE-STUDENT.                                                  
025200     MOVE -1 TO STU-MARK(WS-STUD-SCAN-IDX LS-SUBJ-COUNT + 1).             
025300*CALL CALC-GRAD FOR THIS STEP                                             
025400     CALL "CALC-GRAD" USING LS-SUBJECT-TABLE                              
025500                           LS-STUDENT-ENTRY(WS-STUD-SCAN-IDX)             
025600                           WS-TOT-OBTAINED-DUMMY                          
025700                           WS-TOT-MAX-DUMMY                               
025800                           WS-PCT-DUMMY                                   
025900                           WS-AVG-DUMMY.                                  
026000                                                                          
026100*REJECT A FULL REGISTER, A ZERO ID, OR A DUPLICATE ID                     
026200 400-ADD-STUDENT.                                                         
026300*CHECK: LS-STUD-COUNT >= 200                                              
026400     IF LS-STUD-COUNT >= 200                                              
026500         MOVE "01" TO LS-MAINT-STATUS                                     
026600     ELSE                                                                 
026700         IF LS-REQ-STUD-ID = 0                                            
026800             MOVE "03" TO LS-MAINT-STATUS                                 
026900         ELSE                                                             
027000             PERFORM 410-FIND-STUDENT-BY-ID                               
027100             IF WS-FOUND                                                  
027200                 MOVE "02" TO LS-MAINT-STATUS                             
027300             ELSE                                                         
027400                 PERFORM 430-STORE-NEW-STUDENT                            
027500             END-IF                                                       
027600         END-IF                                                           
027700     END-IF.                                                              
027800                                                                          
027900 400-ADD-STUDENT-EXIT.                                                    
028000     EXIT.                                                                
028100                                                                          
028200*STUDENT ID LOOKUP, SHARED BY 400/500/600/700/800                         
028300 410-FIND-STUDENT-BY-ID.                                                  
028400*SET WS-FOUND-SW FROM NO                                                  
028500     MOVE "NO " TO WS-FOUND-SW.                                           
028600*SET WS-FOUND-IDX FROM 0                                                  
028700     MOVE 0 TO WS-FOUND-IDX.                                              
028800     PERFORM 420-CHECK-ONE-STUDENT-ID                                     
028900         VARYING WS-STUD-SCAN-IDX FROM 1 BY 1                             
029000         UNTIL WS-STUD-SCAN-IDX > LS-STUD-COUNT                           
029100            OR WS-FOUND.                                                  
029200                                                                          
029300 420-CHECK-ONE-STUDENT-ID.                                                
029400*CHECK: STU-ID(WS-STUD-SCAN-IDX) = LS-REQ-STUD-ID                         
029500     IF STU-ID(WS-STUD-SCAN-IDX) = LS-REQ-STUD-ID                         
029600         MOVE "YES" TO WS-FOUND-SW                                        
029700         MOVE WS-STUD-SCAN-IDX TO WS-FOUND-IDX                            
029800     END-IF.                                                              
029900                                                                          
030000 430-STORE-NEW-STUDENT.                                                   
030100*ACCUMULATE INTO THE RUNNING TOTAL                                        
030200     ADD 1 TO LS-STUD-COUNT.                                              
030300     INITIALIZE LS-STUDENT-ENTRY(LS-STUD-COUNT).                          
030400*SET STU-ID(LS-STUD-COUNT) FROM LS-REQ-STUD-ID                            
030500     MOVE LS-REQ-STUD-ID TO STU-ID(LS-STUD-COUNT).                        
030600*SET STU-NAME(LS-STUD-COUNT) FROM LS-REQ-STUD-NAME                        
030700     MOVE LS-REQ-STUD-NAME TO STU-NAME(LS-STUD-COUNT).                    
030800*SET STU-AGE(LS-STUD-COUNT) FROM LS-REQ-STUD-AGE                          
030900     MOVE LS-REQ-STUD-AGE TO STU-AGE(LS-STUD-COUNT).                      
031000*SET STU-AGE-ED(LS-STUD-COUNT) FROM LS-REQ-STUD-AGE                       
031100     MOVE LS-REQ-STUD-AGE TO STU-AGE-ED(LS-STUD-COUNT).                   
031200     PERFORM 435-INIT-ONE-MARK                                            
031300         VARYING WS-MARK-SCAN-IDX FROM 1 BY 1                             
031400         UNTIL WS-MARK-SCAN-IDX > 5.                                      
031500*CALL CALC-GRAD FOR THIS STEP                                             
031600     CALL "CALC-GRAD" USING LS-SUBJECT-TABLE                              
031700                           LS-STUDENT-ENTRY(LS-STUD-COUNT)                
031800                           WS-TOT-OBTAINED-DUMMY                          
031900                           WS-TOT-MAX-DUMMY                               
032000                           WS-PCT-DUMMY                                   
032100                           WS-AVG-DUMMY.                                  
032200                                                                          
032300 435-INIT-ONE-MARK.                                                       
032400*SET STU-MARK(LS-STUD-COUNT WS-MARK-SCAN-IDX) FROM -1                     
032500     MOVE -1 TO STU-MARK(LS-STUD-COUNT WS-MARK-SCAN-IDX).                 
032600                                                                          
032700*BLANK NEW NAMES ARE IGNORED, NOT TREATED AS AN ERROR                     
032800 500-UPDATE-NAME.                                                         
032900     PERFORM 410-FIND-STUDENT-BY-ID.                                      
033000*CHECK: NOT WS-FOUND                                                      
033100     IF NOT WS-FOUND                                                      
033200         MOVE "04" TO LS-MAINT-STATUS                                     
033300     ELSE                                                                 
033400         IF LS-REQ-STUD-NAME NOT = SPACES                                 
033500             MOVE LS-REQ-STUD-NAME TO STU-NAME(WS-FOUND-IDX)              
033600         END-IF                                                           
033700     END-IF.                                                              
033800                                                                          
033900 500-UPDATE-NAME-EXIT.                                                    
034000     EXIT.                                                                
034100                                                                          
034200 600-DELETE-STUDENT.                                                      
034300     PERFORM 410-FIND-STUDENT-BY-ID.                                      
034400*CHECK: NOT WS-FOUND                                                      
034500     IF NOT WS-FOUND                                                      
034600         MOVE "04" TO LS-MAINT-STATUS                                     
034700     ELSE                                                                 
034800         PERFORM 610-SHIFT-STUDENTS-LEFT                                  
034900         SUBTRACT 1 FROM LS-STUD-COUNT                                    
035000     END-IF.                                                              
035100                                                                          
035200 600-DELETE-STUDENT-EXIT.                                                 
035300     EXIT.                                                                
035400                                                                          
035500 610-SHIFT-STUDENTS-LEFT.                                                 
035600     PERFORM 611-SHIFT-ONE-STUDENT                                        
035700         VARYING WS-STUD-SCAN-IDX FROM WS-FOUND-IDX BY 1                  
035800         UNTIL WS-STUD-SCAN-IDX >= LS-STUD-COUNT.                         
035900                                                                          
036000 611-SHIFT-ONE-STUDENT.                                                   
036100     MOVE LS-STUDENT-ENTRY(WS-STUD-SCAN-IDX + 1)                          
036200         TO LS-STUDENT-ENTRY(WS-STUD-SCAN-IDX).                           
036300                                                                          
036400*REJECT A NEGATIVE MARK, AN UNKNOWN STUDENT OR SUBJECT, OR A              
036500*MARK OVER THE SUBJECT'S MAXIMUM                                          
036600 700-UPDATE-MARK.                                                         
036700     PERFORM 410-FIND-STUDENT-BY-ID.                                      
036800*CHECK: NOT WS-FOUND                                                      
036900     IF NOT WS-FOUND                                                      
037000         MOVE "04" TO LS-MAINT-STATUS                                     
037100         GO TO 700-UPDATE-MARK-EXIT                                       
037200     END-IF.                                                              
037300*SET WS-STUD-FOUND-IDX FROM WS-FOUND-IDX                                  
037400     MOVE WS-FOUND-IDX TO WS-STUD-FOUND-IDX.                              
037500     PERFORM 210-FIND-SUBJECT-BY-NAME.                                    
037600*CHECK: NOT WS-FOUND                                                      
037700     IF NOT WS-FOUND                                                      
037800         MOVE "04" TO LS-MAINT-STATUS                                     
037900         GO TO 700-UPDATE-MARK-EXIT                                       
038000     END-IF.                                                              
038100*SET WS-SUBJ-FOUND-IDX FROM WS-FOUND-IDX                                  
038200     MOVE WS-FOUND-IDX TO WS-SUBJ-FOUND-IDX.                              
038300*CHECK: LS-REQ-MARK-VALUE < 0                                             
038400     IF LS-REQ-MARK-VALUE < 0                                             
038500             OR LS-REQ-MARK-VALUE >                                       
038600                SUBJ-MAX(WS-SUBJ-FOUND-IDX)                               
038700         MOVE "03" TO LS-MAINT-STATUS                                     
038800         GO TO 700-UPDATE-MARK-EXIT                                       
038900     END-IF.                                                              
039000     MOVE LS-REQ-MARK-VALUE                                               
039100         TO STU-MARK(WS-STUD-FOUND-IDX                                    
039200                     WS-SUBJ-FOUND-IDX).                                  
039300*CALL CALC-GRAD FOR THIS STEP                                             
039400     CALL "CALC-GRAD" USING LS-SUBJECT-TABLE                              
039500         LS-STUDENT-ENTRY(WS-STUD-FOUND-IDX)                              
039600         WS-TOT-OBTAINED-DUMMY                                            
039700         WS-TOT-MAX-DUMMY                                                 
039800         WS-PCT-DUMMY                                                     
039900         WS-AVG-DUMMY.                                                    
040000 700-UPDATE-MARK-EXIT.                                                    
040100     EXIT.                                                                
040200                                                                          
040300*TRANSCRIPT, GRADUATION FLAG AND GRADUATED STATUS ALL COME                
040400*FROM THE REQUEST TOGETHER - THIS FUNCTION NEVER FAILS ONCE               
040500*THE STUDENT IS FOUND                                                     
040600 800-UPDATE-GRAD.                                                         
040700     PERFORM 410-FIND-STUDENT-BY-ID.                                      
040800*CHECK: NOT WS-FOUND                                                      
040900     IF NOT WS-FOUND                                                      
041000         MOVE "04" TO LS-MAINT-STATUS                                     
041100     ELSE                                                                 
041200         MOVE LS-REQ-GRAD-FLAG TO STU-GRAD-FLAG(WS-FOUND-IDX)             
041300         MOVE LS-REQ-GRAD-STAT TO STU-GRAD-STAT(WS-FOUND-IDX)             
041400         MOVE LS-REQ-TRANSCRIPT                                           
041500             TO STU-TRANSCRIPT(WS-FOUND-IDX)                              
041600     END-IF.                                                              
041700                                                                          
041800 800-UPDATE-GRAD-EXIT.                                                    
041900     EXIT.                                                                
042000                                                                          
042100 END PROGRAM MAINT-REC.                                                   
