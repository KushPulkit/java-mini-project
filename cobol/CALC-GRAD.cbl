000100*========================================================                 
000200*APPLICATION : SCHOOL RESULTS PROCESSING                                  
000300*PROGRAM     : CALC-GRAD                                                  
000400*CALLED BY   : LOAD-STUD, MAINT-REC, RESULT-RUN                           
000500*DESCRIPTION : COMPUTES ONE STUDENT'S AVERAGE, LETTER GRADE,              
000600*            : OVERALL PASS/FAIL FLAG, TOTAL MARKS OBTAINED,              
000700*            : TOTAL POSSIBLE MARKS AND PERCENTAGE, GIVEN THE             
000800*            : CURRENT SUBJECT TABLE AND ONE STUDENT ROW.                 
000900*========================================================                 
001000*CHANGE LOG                                                               
001100*DATE       PGMR  TICKET    DESCRIPTION                                   
001200*---------- ----  --------  ------------------------------                
001300*1986-12-03 WY    CST-0052  ORIGINAL CALC-AVERAGE, AVERAGED 5             
001400*                           FIXED COURSE-AVERAGE FIELDS                   
001500*1989-08-22 WY    SR-1007   REWRITTEN AS CALC-GRAD FOR SCHOOL             
001600*                           RESULTS; SUBJECT COUNT IS NOW                 
001700*                           VARIABLE, NOT-ENTERED MARKS (-1)              
001800*                           MUST COUNT AS ZERO IN THE AVERAGE             
001900*1989-09-05 ZY    SR-1012   ADDED LETTER GRADE ASSIGNMENT                 
002000*1989-09-19 ZY    SR-1014   ADDED PASS/FAIL DETERMINATION -               
002100*                           EVERY SUBJECT MUST BE ENTERED AND             
002200*                           AT OR ABOVE ITS 40 PERCENT LINE               
002300*1990-01-11 CXL   SR-1022   ADDED TOTAL/PERCENTAGE OUTPUTS SO             
002400*                           RESULT-RUN NEED NOT RECOMPUTE THEM            
002500*1990-09-18 ERD   SR-1041   LINKAGE ROWS NOW COPY SUBJROW AND             
002600*                           STUDROW INSTEAD OF HAND-KEYED PIC             
002700*1999-01-08 ERD   Y2K-0001  REVIEWED FOR CENTURY ROLLOVER - NO            
002800*                           DATE FIELDS IN THIS PROGRAM, NO CHANGE        
002900*                           REQUIRED                                      
003000*2008-07-14 CXL   SR-1098   Y2K-STYLE WIDTH REVIEW, NO CHANGE             
003100*                           NEEDED - NO DATE FIELDS IN THIS WA            
003200*2009-05-19 CXL   SR-1115   COMMENT DENSITY REVIEW - ADDED PARAGRAPH      
003300*                           BANNERS AND PER-STATEMENT NOTES SO THIS       
003400*                           PROGRAM MATCHES THE SHOP'S DOCUMENTED         
003500*                           COMMENTING STANDARD; NO LOGIC CHANGED         
003600*========================================================                 
003700 IDENTIFICATION DIVISION.                                                 
003800 PROGRAM-ID. CALC-GRAD.                                                   
003900 AUTHOR. WEI YU.                                                          
004000 INSTALLATION. SCHOOL RESULTS PROCESSING - REGISTRAR BATCH.               
004100 DATE-WRITTEN. 03-DEC-1986.                                               
004200 DATE-COMPILED.                                                           
004300 SECURITY. UNCLASSIFIED.                                                  
004400                                                                          
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM.                                                  
004900                                                                          
005000 DATA DIVISION.                                                           
005100 WORKING-STORAGE SECTION.                                                 
005200*SUBJECT LOOP CONTROL AND ACCUMULATORS                                    
005300 77  WS-SUB-IDX              PIC 9(02) COMP.                              
005400 77  WS-SUB-IDX-R REDEFINES WS-SUB-IDX                                    
005500                     PIC 9(02) COMP.                                      
005600 77  WS-MARK-SIGNED          PIC S9(03).                                  
005700 77  WS-MARK-SIGNED-R REDEFINES WS-MARK-SIGNED                            
005800                             PIC S9(03).                                  
005900 77  WS-SUM-FOR-AVG          PIC S9(05)V99 COMP-3 VALUE ZERO.             
006000 77  WS-SUM-FOR-AVG-R REDEFINES WS-SUM-FOR-AVG                            
006100                     PIC S9(05)V99 COMP-3.                                
006200 77  WS-ALL-ENTERED-SW       PIC X(01) VALUE "Y".                         
006300     88  WS-ALL-ENTERED             VALUE "Y".                            
006400     88  WS-NOT-ALL-ENTERED         VALUE "N".                            
006500                                                                          
006600 LINKAGE SECTION.                                                         
006700 01  LS-SUBJECT-TABLE.                                                    
006800     05  LS-SUBJ-COUNT       PIC 9(01) COMP.                              
006900     05  FILLER              PIC X(03).                                   
007000     05  LS-SUBJECT-ENTRY OCCURS 5 TIMES                                  
007100             INDEXED BY LS-SUBJ-IDX.                                      
007200         COPY "SUBJROW.cpy".                                              
007300 01  LS-STUDENT-ROW.                                                      
007400     COPY "STUDROW.cpy".                                                  
007500 01  LS-TOTAL-OBTAINED       PIC S9(05)V99 COMP-3.                        
007600 01  LS-TOTAL-MAX            PIC S9(05)    COMP-3.                        
007700 01  LS-PERCENTAGE           PIC S9(03)V99 COMP-3.                        
007800 01  LS-AVERAGE              PIC S9(03)V9(04) COMP-3.                     
007900                                                                          
008000 PROCEDURE DIVISION USING LS-SUBJECT-TABLE                                
008100                           LS-STUDENT-ROW                                 
008200                           LS-TOTAL-OBTAINED                              
008300                           LS-TOTAL-MAX                                   
008400                           LS-PERCENTAGE                                  
008500                           LS-AVERAGE.                                    
008600*CALCULATE THE GRADE AND RESULT FOR ONE STUDENT ROW                       
008700 100-CALC-GRAD-MAIN.                                                      
008800     PERFORM 200-COMPUTE-TOTALS.                                          
008900     PERFORM 300-COMPUTE-AVERAGE.                                         
009000     PERFORM 400-ASSIGN-LETTER-GRADE.                                     
009100     PERFORM 500-DETERMINE-PASS-FLAG.                                     
009200     GOBACK.                                                              
009300                                                                          
009400*SUM ENTERED MARKS AND ALL SUBJECT MAXIMUMS                               
009500 200-COMPUTE-TOTALS.                                                      
009600*SET LS-TOTAL-OBTAINED LS-TOTAL-MAX FROM ZERO                             
009700     MOVE ZERO TO LS-TOTAL-OBTAINED LS-TOTAL-MAX.                         
009800     PERFORM 210-ACCUM-ONE-SUBJECT                                        
009900         VARYING WS-SUB-IDX FROM 1 BY 1                                   
010000         UNTIL WS-SUB-IDX > LS-SUBJ-COUNT.                                
010100*CHECK: LS-TOTAL-MAX = 0                                                  
010200     IF LS-TOTAL-MAX = 0                                                  
010300         MOVE 0 TO LS-PERCENTAGE                                          
010400     ELSE                                                                 
010500         COMPUTE LS-PERCENTAGE ROUNDED =                                  
010600             LS-TOTAL-OBTAINED * 100 / LS-TOTAL-MAX                       
010700     END-IF.                                                              
010800                                                                          
010900 210-ACCUM-ONE-SUBJECT.                                                   
011000*SET WS-MARK-SIGNED FROM STU-MARK(WS-SUB-IDX)                             
011100     MOVE STU-MARK(WS-SUB-IDX) TO WS-MARK-SIGNED.                         
011200*CHECK: WS-MARK-SIGNED NOT = -1                                           
011300     IF WS-MARK-SIGNED NOT = -1                                           
011400         ADD WS-MARK-SIGNED TO LS-TOTAL-OBTAINED                          
011500     END-IF.                                                              
011600*ACCUMULATE INTO THE RUNNING TOTAL                                        
011700     ADD SUBJ-MAX(WS-SUB-IDX) TO LS-TOTAL-MAX.                            
011800                                                                          
011900*AVERAGE = SUM OF ALL SUBJECT SLOTS (MISSING = 0) / SUBJECT-COUNT         
012000 300-COMPUTE-AVERAGE.                                                     
012100*SET WS-SUM-FOR-AVG FROM ZERO                                             
012200     MOVE ZERO TO WS-SUM-FOR-AVG.                                         
012300*CHECK: LS-SUBJ-COUNT = 0                                                 
012400     IF LS-SUBJ-COUNT = 0                                                 
012500         MOVE 0 TO LS-AVERAGE                                             
012600     ELSE                                                                 
012700         PERFORM 310-ADD-ONE-SLOT                                         
012800             VARYING WS-SUB-IDX FROM 1 BY 1                               
012900             UNTIL WS-SUB-IDX > LS-SUBJ-COUNT                             
013000         COMPUTE LS-AVERAGE ROUNDED =                                     
013100             WS-SUM-FOR-AVG / LS-SUBJ-COUNT                               
013200     END-IF.                                                              
013300                                                                          
013400 310-ADD-ONE-SLOT.                                                        
013500*SET WS-MARK-SIGNED FROM STU-MARK(WS-SUB-IDX)                             
013600     MOVE STU-MARK(WS-SUB-IDX) TO WS-MARK-SIGNED.                         
013700*CHECK: WS-MARK-SIGNED NOT = -1                                           
013800     IF WS-MARK-SIGNED NOT = -1                                           
013900         ADD WS-MARK-SIGNED TO WS-SUM-FOR-AVG                             
014000     END-IF.                                                              
014100                                                                          
014200*LETTER GRADE IS COMPARED ON THE UNROUNDED AVERAGE                        
014300 400-ASSIGN-LETTER-GRADE.                                                 
014400*DISPATCH ON THE CONDITION THAT FIRST EVALUATES TRUE                      
014500     EVALUATE TRUE                                                        
014600         WHEN LS-AVERAGE >= 90                                            
014700             MOVE "A+" TO STU-GRADE                                       
014800         WHEN LS-AVERAGE >= 80                                            
014900             MOVE "A " TO STU-GRADE                                       
015000         WHEN LS-AVERAGE >= 70                                            
015100             MOVE "B " TO STU-GRADE                                       
015200         WHEN LS-AVERAGE >= 60                                            
015300             MOVE "C " TO STU-GRADE                                       
015400         WHEN LS-AVERAGE >= 50                                            
015500             MOVE "D " TO STU-GRADE                                       
015600         WHEN OTHER                                                       
015700             MOVE "F " TO STU-GRADE                                       
015800     END-EVALUATE.                                                        
015900                                                                          
016000*PASSES ONLY IF EVERY SLOT IS ENTERED, AT OR ABOVE ITS THRESHOLD          
016100 500-DETERMINE-PASS-FLAG.                                                 
016200*SET WS-ALL-ENTERED-SW FROM Y                                             
016300     MOVE "Y" TO WS-ALL-ENTERED-SW.                                       
016400*CHECK: LS-SUBJ-COUNT = 0                                                 
016500     IF LS-SUBJ-COUNT = 0                                                 
016600         MOVE "Y" TO STU-PASSED                                           
016700     ELSE                                                                 
016800         PERFORM 510-CHECK-ONE-SLOT                                       
016900             VARYING WS-SUB-IDX FROM 1 BY 1                               
017000             UNTIL WS-SUB-IDX > LS-SUBJ-COUNT                             
017100                 OR WS-NOT-ALL-ENTERED                                    
017200         IF WS-ALL-ENTERED                                                
017300             MOVE "Y" TO STU-PASSED                                       
017400         ELSE                                                             
017500             MOVE "N" TO STU-PASSED                                       
017600         END-IF                                                           
017700     END-IF.                                                              
017800                                                                          
017900 510-CHECK-ONE-SLOT.                                                      
018000*SET WS-MARK-SIGNED FROM STU-MARK(WS-SUB-IDX)                             
018100     MOVE STU-MARK(WS-SUB-IDX) TO WS-MARK-SIGNED.                         
018200*CHECK: WS-MARK-SIGNED = -1                                               
018300     IF WS-MARK-SIGNED = -1                                               
018400         MOVE "N" TO WS-ALL-ENTERED-SW                                    
018500     ELSE                                                                 
018600         IF WS-MARK-SIGNED < SUBJ-THRESHOLD(WS-SUB-IDX)                   
018700             MOVE "N" TO WS-ALL-ENTERED-SW                                
018800         END-IF                                                           
018900     END-IF.                                                              
019000                                                                          
019100 END PROGRAM CALC-GRAD.                                                   
