000100*================================================================         
000200*APPLICATION : SCHOOL RESULTS PROCESSING                                  
000300*COPYBOOK    : SUBJROW                                                    
000400*DESCRIPTION : ONE SUBJECT-CATALOG ROW.  NESTED INSIDE SUBJTBL'S          
000500*            : SUBJECT-ENTRY TABLE AND COPIED AGAIN, FLAT, INTO           
000600*            : ANY SUBPROGRAM'S LINKAGE SECTION THAT RECEIVES A           
000700*            : SINGLE ROW BY REFERENCE - KEEPS THE TWO LAYOUTS            
000800*            : FROM DRIFTING APART.                                       
000900*================================================================         
001000*CHANGE LOG                                                               
001100*DATE       PGMR  TICKET    DESCRIPTION                                   
001200*---------- ----  --------  ------------------------------------          
001300*1990-09-18 ERD   SR-1041   SPLIT OUT OF SUBJTBL SO CALC-GRAD CAN         
001400*                           COPY THE SAME ROW LAYOUT                      
001500*================================================================         
001600     10  SUBJ-NAME           PIC X(15).                                   
001700     10  SUBJ-MAX            PIC 9(03).                                   
001800     10  SUBJ-MAX-R REDEFINES SUBJ-MAX                                    
001900                             PIC 9(03).                                   
002000     10  SUBJ-MAX-ED         PIC ZZ9.                                     
002100     10  SUBJ-THRESHOLD      PIC S9(03)V99 COMP-3.                        
002200     10  FILLER              PIC X(05).                                   
