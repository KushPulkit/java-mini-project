000100*================================================================         
000200*APPLICATION : SCHOOL RESULTS PROCESSING                                  
000300*COPYBOOK    : STUDTBL                                                    
000400*DESCRIPTION : WORK AREA HOLDING THE STUDENT REGISTER.  ONE ROW           
000500*            : PER STUDENT, MARKS HELD PARALLEL TO THE SUBJECT            
000600*            : TABLE IN SUBJTBL.  -1 IN A MARK SLOT MEANS THE             
000700*            : MARK HAS NOT BEEN ENTERED YET.  LOADED AND SAVED           
000800*            : BY LOAD-STUD/RESULT-RUN, MAINTAINED BY MAINT-REC.          
000900*================================================================         
001000*CHANGE LOG                                                               
001100*DATE       PGMR  TICKET    DESCRIPTION                                   
001200*---------- ----  --------  ------------------------------------          
001300*1986-12-02 WY    CST-0037  ORIGINAL STUDENT-RECORD WORK AREA, FIXED      
001400*                           FORM LAID OUT FOR THE REGISTRAR'S             
001500*                           ENROLLMENT CARD FILE                          
001600*1989-08-22 WY    SR-1007   REBUILT FOR SCHOOL RESULTS; TUITION           
001700*                           AND PROGRAM-OF-STUDY RETIRED, MARKS           
001800*                           OCCURS TABLE, GRADE/PASS FLAGS ADDED          
001900*1989-11-30 ZY    SR-1019   ADDED GRADUATING-STUDENT EXTENSION            
002000*                           (STU-GRAD-FLAG, STU-TRANSCRIPT,               
002100*                           STU-GRAD-STAT)                                
002200*1990-04-03 ERD   SR-1033   ADDED STU-AGE-ED, STU-MARK-ED FOR             
002300*                           REPORT EDIT PICTURES                          
002400*1990-09-18 ERD   SR-1041   ROW LAYOUT SPLIT OUT TO STUDROW SO            
002500*                           CALC-GRAD AND MAINT-REC CAN SHARE IT          
002600*1999-01-08 ERD   Y2K-0001  REVIEWED FOR CENTURY ROLLOVER - NO            
002700*                           DATE FIELDS IN THIS WORK AREA, NO CHANGE      
002800*                           REQUIRED                                      
002900*2008-07-14 CXL   SR-1098   Y2K-STYLE WIDTH REVIEW, NO CHANGE             
003000*                           NEEDED - ALL DATE FIELDS ARE EXTERNAL         
003100*                           TO THIS WORK AREA                             
003200*================================================================         
003300 01  STUDENT-TABLE-WA.                                                    
003400*    NUMBER OF STUDENTS CURRENTLY ON FILE, 0 THRU 200                     
003500     05  STUD-COUNT              PIC 9(03) COMP.                          
003600     05  FILLER                  PIC X(03).                               
003700     05  STUDENT-ENTRY OCCURS 200 TIMES                                   
003800             INDEXED BY STUD-IDX.                                         
003900         COPY "STUDROW.cpy".                                              
